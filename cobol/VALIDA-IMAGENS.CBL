000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    VALIDA-IMAGENS.                                           
000300 AUTHOR.        ALBERI NUNES.                                             
000400 INSTALLATION.  HBSIS.                                                    
000500 DATE-WRITTEN.  21 JUN 2019.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR FORA DO DEPARTAMENTO.        
000800*----------------------------------------------------------------*        
000900*SISTEMA:      CATALOGO WEB                                               
001000*PROGRAMA:     VALIDA-IMAGENS                                             
001100*                                                                         
001200*OBJETIVO:     LER O EXTRATO DE ARQUIVOS DE IMAGEM CANDIDATOS A           
001300*              FOTO DE PRODUTO, CONFERIR EXTENSAO, PREFIXO DO             
001400*              SKU, PADRAO DO NOME E DIMENSAO MINIMA, E GRAVAR            
001500*              O RESULTADO DE CADA ARQUIVO PARA O CARREGADOR              
001600*              DE IMAGENS DO SITE SHOPIFY.                                
001700*                                                                         
001800*HISTORICO DE ALTERACOES:                                                 
001900*DATA        PROGR  CHAMADO   DESCRICAO                                   
002000*----------  -----  --------  ------------------------------------        
002100*21/06/2019  AMC    CH-5503   VERSAO ORIGINAL - VALIDACAO DE              
002200*                              IMAGENS PARA O NOVO SITE SHOPIFY.          
002300*14/01/2021  AMN    CH-5978   NOVO LAYOUT DE ENTRADA, MESMO               
002400*                              EXTRATO DO ERP (MYSQL) DO ITEM.            
002500*02/03/2021  AMN    CH-6016   AJUSTE DO SUFIXO DE VARIACAO E DA           
002600*                              DIMENSAO MINIMA PARA 2000X2000.            
002700*19/09/2023  RCF    CH-6890   WEBP PASSOU A SER EXTENSAO VALIDA.          
002800*09/08/2026  RNF    CH-7341   REVISAO GERAL DE COMENTARIOS E              
002900*                              PADRONIZACAO DOS CONTADORES FINAIS.        
003000*----------------------------------------------------------------*        
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOPO-FORMULARIO                                               
003500     CLASS DIGITO-CLASS IS "0" THRU "9".                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT ARQ-IMAGEM                                                    
003900         ASSIGN TO "IMAGEXT"                                              
004000         ORGANIZATION IS LINE SEQUENTIAL                                  
004100         FILE STATUS IS WT-ST-IMG.                                        
004200     SELECT ARQ-IMAGEM-SAIDA                                              
004300         ASSIGN TO "IMAGSAI"                                              
004400         ORGANIZATION IS LINE SEQUENTIAL                                  
004500         FILE STATUS IS WT-ST-IMGS.                                       
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  ARQ-IMAGEM                                                           
004900     LABEL RECORDS ARE STANDARD.                                          
005000     COPY ARQIMGE.                                                        
005100 FD  ARQ-IMAGEM-SAIDA                                                     
005200     LABEL RECORDS ARE STANDARD.                                          
005300     COPY ARQIMGS.                                                        
005400 WORKING-STORAGE SECTION.                                                 
005500*----------------------------------------------------------------*        
005600*    STATUS DE ARQUIVO E CHAVE DE FIM DE ARQUIVO                          
005700*----------------------------------------------------------------*        
005800 01  WT-FILE-STATUS-IMG.                                                  
005900     05  WT-ST-IMG                    PIC X(002) VALUE SPACES.            
006000     05  WT-ST-IMGS                   PIC X(002) VALUE SPACES.            
006100     05  FILLER                      PIC X(004) VALUE SPACES.             
006200 77  WT-EXIT-IMG                      PIC 9(002) VALUE ZEROS.             
006300     88  IMAGEM-PROCESSA              VALUE 0.                            
006400     88  IMAGEM-TERMINOU              VALUE 99.                           
006500*----------------------------------------------------------------*        
006600*    CONSTANTES DA VALIDACAO - LIMITE MINIMO DE PIXELS E SUFIXO           
006700*    DE VARIACAO USADO NO PADRAO DO NOME DO ARQUIVO                       
006800*----------------------------------------------------------------*        
006900 01  WC-CONSTANTES-IMAGEM.                                                
007000     05  WC-MIN-LARGURA               PIC 9(005) COMP VALUE 2000.         
007100     05  WC-MIN-ALTURA                PIC 9(005) COMP VALUE 2000.         
007200     05  WC-SUFIXO-VARIACAO           PIC X(001) VALUE "a".               
007300     05  FILLER                      PIC X(004) VALUE SPACES.             
007400*----------------------------------------------------------------*        
007500*    CONTADORES DA RODADA - IMPRESSOS POR DISPLAY NO 8000-TERMINA         
007600*----------------------------------------------------------------*        
007700 01  WT-CONTADORES-IMAGEM.                                                
007800     05  WT-CT-IMG-PROC               PIC 9(005) COMP VALUE ZERO.         
007900     05  WT-CT-IMG-OK                 PIC 9(005) COMP VALUE ZERO.         
008000     05  WT-CT-IMG-ERRO               PIC 9(005) COMP VALUE ZERO.         
008100     05  FILLER                      PIC X(004) VALUE SPACES.             
008200*----------------------------------------------------------------*        
008300*    TABELA DE EXTENSAO DE ARQUIVO ACEITA PARA FOTO DE PRODUTO            
008400*    TECNICA CLASSICA: LITERAL CONCATENADA REDEFINIDA EM TABELA           
008500*----------------------------------------------------------------*        
008600 01  WC-TABELA-EXTENSAO-LIT.                                              
008700     05  FILLER  PIC X(006) VALUE "JPG   ".                               
008800     05  FILLER  PIC X(006) VALUE "JPEG  ".                               
008900     05  FILLER  PIC X(006) VALUE "PNG   ".                               
009000     05  FILLER  PIC X(006) VALUE "WEBP  ".                               
009100 01  WC-TABELA-EXTENSAO REDEFINES WC-TABELA-EXTENSAO-LIT.                 
009200     05  WC-EXT-ENTRADA                  OCCURS 4 TIMES                   
009300                        INDEXED BY WC-EXT-IDX.                            
009400         10  WC-EXT-CODIGO                PIC X(006).                     
009500*----------------------------------------------------------------*        
009600*    AREA DE TRABALHO PARA MONTAGEM DO DIRETORIO NO S3 A PARTIR           
009700*    DO SKU DA IMAGEM - PREFIXO DE 6 POSICOES QUEBRADO EM 3               
009800*    SEGMENTOS DE 2 (SORTED-MEDIA/SS/SS/SS/)                              
009900*----------------------------------------------------------------*        
010000 01  WS-S3-PREFIXO-AREA.                                                  
010100     05  WS-S3-PREFIXO                PIC X(006) VALUE "000000".          
010200 01  WS-S3-PREFIXO-SEGMENTOS REDEFINES WS-S3-PREFIXO-AREA.                
010300     05  WS-S3-SEG1                   PIC X(002).                         
010400     05  WS-S3-SEG2                   PIC X(002).                         
010500     05  WS-S3-SEG3                   PIC X(002).                         
010600 01  WS-CAMINHO-S3                    PIC X(040).                         
010700*----------------------------------------------------------------*        
010800*    BUFFER DO NOME DO ARQUIVO EM FORMA DE TABELA DE CARACTERES -         
010900*    USADO NA VARREDURA DO PADRAO SKU-NNNa-NNN.EXT (3400)                 
011000*----------------------------------------------------------------*        
011100 01  WS-FILENAME-BUFFER.                                                  
011200     05  WS-FNB-TEXTO                 PIC X(060).                         
011300 01  WS-FILENAME-CARACTERES REDEFINES WS-FILENAME-BUFFER.                 
011400     05  WS-FNC-CHAR OCCURS 60 TIMES                                      
011500                      INDEXED BY WS-FNC-IDX           PIC X(001).         
011600*----------------------------------------------------------------*        
011700*    AREA DE TRABALHO DA VALIDACAO DO ARQUIVO CORRENTE                    
011800*----------------------------------------------------------------*        
011900 01  WS-AREA-VALIDACAO-IMAGEM.                                            
012000     05  WS-ARQUIVO-VALIDO            PIC X(001) VALUE "Y".               
012100         88  ARQUIVO-E-VALIDO         VALUE "Y".                          
012200         88  ARQUIVO-E-INVALIDO       VALUE "N".                          
012300     05  WS-IMG-TAMANHO               PIC 9(003) COMP.                    
012400     05  WS-SKU-TAMANHO               PIC 9(003) COMP.                    
012500     05  WS-IMG-POS-PONTO             PIC 9(003) COMP.                    
012600     05  WS-IMG-POS-AH                PIC 9(003) COMP.                    
012700     05  WS-IMG-IND                   PIC 9(003) COMP.                    
012800     05  WS-IMG-EXT                   PIC X(006).                         
012900     05  WS-EXT-ACHOU                 PIC X(001).                         
013000         88  EXT-ACHOU-SIM            VALUE "Y".                          
013100     05  WS-VAR-NUMERO                PIC 9(003) COMP.                    
013200     05  WS-DIGITO-NUM                PIC 9(001).                         
013300     05  FILLER                      PIC X(004) VALUE SPACES.             
013400*----------------------------------------------------------------*        
013500*    AREA DE COMUNICACAO DA VALIDACAO DE UMA FAIXA DE DIGITOS             
013600*    (3420-VALIDA-FAIXA-DIGITOS) - REUTILIZADA PARA A FAIXA DA            
013700*    VARIACAO E PARA A FAIXA DO NUMERO ALEATORIO DO ARQUIVO               
013800*----------------------------------------------------------------*        
013900 01  WS-FAIXA-DIGITOS.                                                    
014000     05  WS-DIG-INICIO                PIC 9(003) COMP.                    
014100     05  WS-DIG-FIM                   PIC 9(003) COMP.                    
014200     05  WS-DIG-ACUMULA               PIC X(001).                         
014300         88  DIG-ACUMULA-SIM          VALUE "Y".                          
014400     05  WS-DIG-CONTADOR              PIC 9(003) COMP.                    
014500     05  WS-DIGITOS-OK                PIC X(001).                         
014600         88  DIGITOS-SAO-VALIDOS      VALUE "Y".                          
014700     05  FILLER                      PIC X(004) VALUE SPACES.             
014800 PROCEDURE DIVISION.                                                      
014900*----------------------------------------------------------------*        
015000*    0000-INICIA - PARAGRAFO PRINCIPAL DO PROGRAMA                        
015100*----------------------------------------------------------------*        
015200 0000-INICIA.                                                             
015300     PERFORM 0010-ABRIR-ARQUIVOS                                          
015400         THRU 0010-ABRIR-ARQUIVOS-EXIT.                                   
015500     PERFORM 0100-LE-IMAGEM                                               
015600         THRU 0100-LE-IMAGEM-EXIT.                                        
015700     PERFORM 1000-PROCESSA-IMAGENS                                        
015800         THRU 1000-PROCESSA-IMAGENS-EXIT                                  
015900         UNTIL IMAGEM-TERMINOU.                                           
016000     PERFORM 8000-TERMINA                                                 
016100         THRU 8000-TERMINA-EXIT.                                          
016200     STOP RUN.                                                            
016300*----------------------------------------------------------------*        
016400*    0010-ABRIR-ARQUIVOS - ABRE OS ARQUIVOS DE ENTRADA E SAIDA            
016500*----------------------------------------------------------------*        
016600 0010-ABRIR-ARQUIVOS.                                                     
016700     OPEN INPUT  ARQ-IMAGEM                                               
016800          OUTPUT ARQ-IMAGEM-SAIDA.                                        
016900     IF WT-ST-IMG NOT = "00"                                              
017000         DISPLAY "ERRO AO ABRIR IMAGEXT - STATUS " WT-ST-IMG              
017100         MOVE 99 TO WT-EXIT-IMG                                           
017200     END-IF.                                                              
017300 0010-ABRIR-ARQUIVOS-EXIT.                                                
017400     EXIT.                                                                
017500*----------------------------------------------------------------*        
017600*    0100-LE-IMAGEM - LE 1 REGISTRO DO EXTRATO DE IMAGENS                 
017700*----------------------------------------------------------------*        
017800 0100-LE-IMAGEM.                                                          
017900     READ ARQ-IMAGEM                                                      
018000         AT END                                                           
018100             MOVE 99 TO WT-EXIT-IMG                                       
018200     END-READ.                                                            
018300 0100-LE-IMAGEM-EXIT.                                                     
018400     EXIT.                                                                
018500*----------------------------------------------------------------*        
018600*    1000-PROCESSA-IMAGENS - PARA CADA ARQUIVO CANDIDATO: DERIVA          
018700*    O CAMINHO S3, APLICA AS REGRAS DE VALIDACAO NA ORDEM E               
018800*    GRAVA O REGISTRO DE SAIDA                                            
018900*----------------------------------------------------------------*        
019000 1000-PROCESSA-IMAGENS.                                                   
019100     ADD 1 TO WT-CT-IMG-PROC.                                             
019200     PERFORM 2000-MONTA-CAMINHO-S3                                        
019300         THRU 2000-MONTA-CAMINHO-S3-EXIT.                                 
019400     PERFORM 3000-VALIDA-ARQUIVO                                          
019500         THRU 3000-VALIDA-ARQUIVO-EXIT.                                   
019600     PERFORM 4000-GRAVA-SAIDA                                             
019700         THRU 4000-GRAVA-SAIDA-EXIT.                                      
019800     PERFORM 0100-LE-IMAGEM                                               
019900         THRU 0100-LE-IMAGEM-EXIT.                                        
020000 1000-PROCESSA-IMAGENS-EXIT.                                              
020100     EXIT.                                                                
020200*----------------------------------------------------------------*        
020300*    2000-MONTA-CAMINHO-S3 - 6 PRIMEIRAS POSICOES DO SKU, COM             
020400*    ZEROS A DIREITA SE O SKU FOR MENOR, QUEBRADAS EM 3                   
020500*    SEGMENTOS DE 2 POSICOES - SORTED-MEDIA/SS/SS/SS/                     
020600*----------------------------------------------------------------*        
020700 2000-MONTA-CAMINHO-S3.                                                   
020800     MOVE 60 TO WS-IMG-IND.                                               
020900     PERFORM 2010-RECUA-TAMANHO-SKU                                       
021000         THRU 2010-RECUA-TAMANHO-SKU-EXIT                                 
021100         UNTIL WS-IMG-IND = 0                                             
021200             OR IMG-SKU (WS-IMG-IND:1) NOT = SPACE.                       
021300     MOVE WS-IMG-IND TO WS-SKU-TAMANHO.                                   
021400     MOVE "000000" TO WS-S3-PREFIXO.                                      
021500     IF WS-SKU-TAMANHO >= 6                                               
021600         MOVE IMG-SKU (1:6) TO WS-S3-PREFIXO                              
021700     ELSE                                                                 
021800         IF WS-SKU-TAMANHO > 0                                            
021900             MOVE IMG-SKU (1:WS-SKU-TAMANHO)                              
022000                 TO WS-S3-PREFIXO (1:WS-SKU-TAMANHO)                      
022100         END-IF                                                           
022200     END-IF.                                                              
022300     STRING "sorted-media/" DELIMITED BY SIZE                             
022400            WS-S3-SEG1      DELIMITED BY SIZE                             
022500            "/"             DELIMITED BY SIZE                             
022600            WS-S3-SEG2      DELIMITED BY SIZE                             
022700            "/"             DELIMITED BY SIZE                             
022800            WS-S3-SEG3      DELIMITED BY SIZE                             
022900            "/"             DELIMITED BY SIZE                             
023000         INTO WS-CAMINHO-S3.                                              
023100 2000-MONTA-CAMINHO-S3-EXIT.                                              
023200     EXIT.                                                                
023300*----------------------------------------------------------------*        
023400 2010-RECUA-TAMANHO-SKU.                                                  
023500     SUBTRACT 1 FROM WS-IMG-IND.                                          
023600 2010-RECUA-TAMANHO-SKU-EXIT.                                             
023700     EXIT.                                                                
023800*----------------------------------------------------------------*        
023900*    3000-VALIDA-ARQUIVO - APLICA AS REGRAS NA ORDEM DO MANUAL:           
024000*    EXTENSAO, PREFIXO DO SKU, PADRAO DO NOME, DIMENSAO MINIMA.           
024100*    PARA NA PRIMEIRA QUE FALHAR - ESSA E O MOTIVO DA REJEICAO            
024200*----------------------------------------------------------------*        
024300 3000-VALIDA-ARQUIVO.                                                     
024400     MOVE "Y" TO WS-ARQUIVO-VALIDO.                                       
024500     MOVE SPACES TO IMGR-REASON.                                          
024600     MOVE 0 TO WS-VAR-NUMERO.                                             
024700     MOVE IMG-FILENAME TO WS-FNB-TEXTO.                                   
024800     PERFORM 3100-CALCULA-TAMANHOS                                        
024900         THRU 3100-CALCULA-TAMANHOS-EXIT.                                 
025000     PERFORM 3200-VALIDA-EXTENSAO                                         
025100         THRU 3200-VALIDA-EXTENSAO-EXIT.                                  
025200     IF ARQUIVO-E-VALIDO                                                  
025300         PERFORM 3300-VALIDA-PREFIXO-SKU                                  
025400             THRU 3300-VALIDA-PREFIXO-SKU-EXIT                            
025500     END-IF.                                                              
025600     IF ARQUIVO-E-VALIDO                                                  
025700         PERFORM 3400-VALIDA-PADRAO-NOME                                  
025800             THRU 3400-VALIDA-PADRAO-NOME-EXIT                            
025900     END-IF.                                                              
026000     IF ARQUIVO-E-VALIDO                                                  
026100         PERFORM 3500-VALIDA-DIMENSOES                                    
026200             THRU 3500-VALIDA-DIMENSOES-EXIT                              
026300     END-IF.                                                              
026400 3000-VALIDA-ARQUIVO-EXIT.                                                
026500     EXIT.                                                                
026600*----------------------------------------------------------------*        
026700*    3100-CALCULA-TAMANHOS - TAMANHO DO NOME DO ARQUIVO E                 
026800*    POSICAO DO ULTIMO PONTO (SEPARADOR DA EXTENSAO)                      
026900*----------------------------------------------------------------*        
027000 3100-CALCULA-TAMANHOS.                                                   
027100     MOVE 60 TO WS-IMG-IND.                                               
027200     PERFORM 3110-RECUA-TAMANHO-FILENAME                                  
027300         THRU 3110-RECUA-TAMANHO-FILENAME-EXIT                            
027400         UNTIL WS-IMG-IND = 0                                             
027500             OR WS-FNC-CHAR (WS-IMG-IND) NOT = SPACE.                     
027600     MOVE WS-IMG-IND TO WS-IMG-TAMANHO.                                   
027700     MOVE WS-IMG-TAMANHO TO WS-IMG-IND.                                   
027800     MOVE 0 TO WS-IMG-POS-PONTO.                                          
027900     PERFORM 3120-LOCALIZA-PONTO                                          
028000         THRU 3120-LOCALIZA-PONTO-EXIT                                    
028100         UNTIL WS-IMG-IND = 0                                             
028200             OR WS-IMG-POS-PONTO NOT = 0.                                 
028300 3100-CALCULA-TAMANHOS-EXIT.                                              
028400     EXIT.                                                                
028500*----------------------------------------------------------------*        
028600 3110-RECUA-TAMANHO-FILENAME.                                             
028700     SUBTRACT 1 FROM WS-IMG-IND.                                          
028800 3110-RECUA-TAMANHO-FILENAME-EXIT.                                        
028900     EXIT.                                                                
029000*----------------------------------------------------------------*        
029100 3120-LOCALIZA-PONTO.                                                     
029200     IF WS-FNC-CHAR (WS-IMG-IND) = "."                                    
029300         MOVE WS-IMG-IND TO WS-IMG-POS-PONTO                              
029400     ELSE                                                                 
029500         SUBTRACT 1 FROM WS-IMG-IND                                       
029600     END-IF.                                                              
029700 3120-LOCALIZA-PONTO-EXIT.                                                
029800     EXIT.                                                                
029900*----------------------------------------------------------------*        
030000*    3200-VALIDA-EXTENSAO - A EXTENSAO (APOS O ULTIMO PONTO) TEM          
030100*    QUE BATER COM A TABELA DE EXTENSOES ACEITAS, SEM DISTINGUIR          
030200*    MAIUSCULA DE MINUSCULA                                               
030300*----------------------------------------------------------------*        
030400 3200-VALIDA-EXTENSAO.                                                    
030500     IF WS-IMG-POS-PONTO = 0                                              
030600             OR WS-IMG-POS-PONTO >= WS-IMG-TAMANHO                        
030700         MOVE "N" TO WS-ARQUIVO-VALIDO                                    
030800         MOVE "EXTENSAO DE ARQUIVO NAO PERMITIDA"                         
030900             TO IMGR-REASON                                               
031000     ELSE                                                                 
031100         MOVE SPACES TO WS-IMG-EXT                                        
031200         MOVE WS-FNB-TEXTO (WS-IMG-POS-PONTO + 1:                         
031300                 WS-IMG-TAMANHO - WS-IMG-POS-PONTO)                       
031400             TO WS-IMG-EXT                                                
031500         INSPECT WS-IMG-EXT CONVERTING                                    
031600             "abcdefghijklmnopqrstuvwxyz"                                 
031700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                              
031800         MOVE "N" TO WS-EXT-ACHOU                                         
031900         MOVE 1 TO WC-EXT-IDX                                             
032000         PERFORM 3210-COMPARA-1-EXTENSAO                                  
032100             THRU 3210-COMPARA-1-EXTENSAO-EXIT                            
032200             UNTIL WC-EXT-IDX > 4                                         
032300                 OR EXT-ACHOU-SIM                                         
032400         IF WS-EXT-ACHOU NOT = "Y"                                        
032500             MOVE "N" TO WS-ARQUIVO-VALIDO                                
032600             MOVE "EXTENSAO DE ARQUIVO NAO PERMITIDA"                     
032700                 TO IMGR-REASON                                           
032800         END-IF                                                           
032900     END-IF.                                                              
033000 3200-VALIDA-EXTENSAO-EXIT.                                               
033100     EXIT.                                                                
033200*----------------------------------------------------------------*        
033300 3210-COMPARA-1-EXTENSAO.                                                 
033400     IF WS-IMG-EXT = WC-EXT-CODIGO (WC-EXT-IDX)                           
033500         MOVE "Y" TO WS-EXT-ACHOU                                         
033600     ELSE                                                                 
033700         ADD 1 TO WC-EXT-IDX                                              
033800     END-IF.                                                              
033900 3210-COMPARA-1-EXTENSAO-EXIT.                                            
034000     EXIT.                                                                
034100*----------------------------------------------------------------*        
034200*    3300-VALIDA-PREFIXO-SKU - O NOME TEM QUE COMECAR EXATAMENTE          
034300*    PELO SKU DA IMAGEM SEGUIDO DE HIFEN                                  
034400*----------------------------------------------------------------*        
034500 3300-VALIDA-PREFIXO-SKU.                                                 
034600     IF WS-SKU-TAMANHO = 0                                                
034700             OR WS-IMG-TAMANHO <= WS-SKU-TAMANHO                          
034800         MOVE "N" TO WS-ARQUIVO-VALIDO                                    
034900         MOVE "ARQUIVO NAO PERTENCE AO SKU INFORMADO"                     
035000             TO IMGR-REASON                                               
035100     ELSE                                                                 
035200         IF WS-FNB-TEXTO (1:WS-SKU-TAMANHO)                               
035300                 NOT = IMG-SKU (1:WS-SKU-TAMANHO)                         
035400             MOVE "N" TO WS-ARQUIVO-VALIDO                                
035500             MOVE "ARQUIVO NAO PERTENCE AO SKU INFORMADO"                 
035600                 TO IMGR-REASON                                           
035700         ELSE                                                             
035800             IF WS-FNC-CHAR (WS-SKU-TAMANHO + 1) NOT = "-"                
035900                 MOVE "N" TO WS-ARQUIVO-VALIDO                            
036000                 MOVE "ARQUIVO NAO PERTENCE AO SKU INFORMADO"             
036100                     TO IMGR-REASON                                       
036200             END-IF                                                       
036300         END-IF                                                           
036400     END-IF.                                                              
036500 3300-VALIDA-PREFIXO-SKU-EXIT.                                            
036600     EXIT.                                                                
036700*----------------------------------------------------------------*        
036800*    3400-VALIDA-PADRAO-NOME - APOS "SKU-" O NOME TEM QUE SEGUIR          
036900*    O PADRAO NNNa-NNN.EXT - PRIMEIRO LOCALIZA O "a-" QUE SEPARA          
037000*    O NUMERO DE VARIACAO DO NUMERO ALEATORIO, DEPOIS CONFERE             
037100*    QUE AS DUAS FAIXAS ENTRE OS SEPARADORES SO TEM DIGITOS               
037200*----------------------------------------------------------------*        
037300 3400-VALIDA-PADRAO-NOME.                                                 
037400     MOVE 0 TO WS-IMG-POS-AH.                                             
037500     MOVE WS-SKU-TAMANHO TO WS-IMG-IND.                                   
037600     ADD 2 TO WS-IMG-IND.                                                 
037700     PERFORM 3410-LOCALIZA-SUFIXO-VARIACAO                                
037800         THRU 3410-LOCALIZA-SUFIXO-VARIACAO-EXIT                          
037900         UNTIL WS-IMG-IND >= WS-IMG-POS-PONTO                             
038000             OR WS-IMG-POS-AH NOT = 0.                                    
038100     IF WS-IMG-POS-AH = 0                                                 
038200         MOVE "N" TO WS-ARQUIVO-VALIDO                                    
038300         MOVE "NOME DO ARQUIVO FORA DO PADRAO ESPERADO"                   
038400             TO IMGR-REASON                                               
038500     ELSE                                                                 
038600         MOVE (WS-SKU-TAMANHO + 2) TO WS-DIG-INICIO                       
038700         MOVE (WS-IMG-POS-AH - 1)  TO WS-DIG-FIM                          
038800         MOVE "Y"                 TO WS-DIG-ACUMULA                       
038900         PERFORM 3420-VALIDA-FAIXA-DIGITOS                                
039000             THRU 3420-VALIDA-FAIXA-DIGITOS-EXIT                          
039100         IF DIGITOS-SAO-VALIDOS                                           
039200             MOVE (WS-IMG-POS-AH + 2) TO WS-DIG-INICIO                    
039300             MOVE (WS-IMG-POS-PONTO - 1) TO WS-DIG-FIM                    
039400             MOVE "N"                 TO WS-DIG-ACUMULA                   
039500             PERFORM 3420-VALIDA-FAIXA-DIGITOS                            
039600                 THRU 3420-VALIDA-FAIXA-DIGITOS-EXIT                      
039700         END-IF                                                           
039800         IF WS-DIGITOS-OK NOT = "Y"                                       
039900             MOVE "N" TO WS-ARQUIVO-VALIDO                                
040000             MOVE 0 TO WS-VAR-NUMERO                                      
040100             MOVE "NOME DO ARQUIVO FORA DO PADRAO ESPERADO"               
040200                 TO IMGR-REASON                                           
040300         END-IF                                                           
040400     END-IF.                                                              
040500 3400-VALIDA-PADRAO-NOME-EXIT.                                            
040600     EXIT.                                                                
040700*----------------------------------------------------------------*        
040800 3410-LOCALIZA-SUFIXO-VARIACAO.                                           
040900     IF WS-FNC-CHAR (WS-IMG-IND) = WC-SUFIXO-VARIACAO                     
041000             AND WS-FNC-CHAR (WS-IMG-IND + 1) = "-"                       
041100         MOVE WS-IMG-IND TO WS-IMG-POS-AH                                 
041200     ELSE                                                                 
041300         ADD 1 TO WS-IMG-IND                                              
041400     END-IF.                                                              
041500 3410-LOCALIZA-SUFIXO-VARIACAO-EXIT.                                      
041600     EXIT.                                                                
041700*----------------------------------------------------------------*        
041800*    3420-VALIDA-FAIXA-DIGITOS - CONFERE SE TODA A FAIXA (INICIO          
041900*    A FIM) E FORMADA SO POR DIGITOS E TEM AO MENOS 1 POSICAO -           
042000*    SE WS-DIG-ACUMULA = "Y", MONTA O VALOR EM WS-VAR-NUMERO              
042100*----------------------------------------------------------------*        
042200 3420-VALIDA-FAIXA-DIGITOS.                                               
042300     MOVE "Y" TO WS-DIGITOS-OK.                                           
042400     MOVE 0   TO WS-DIG-CONTADOR.                                         
042500     IF WS-DIG-INICIO > WS-DIG-FIM                                        
042600         MOVE "N" TO WS-DIGITOS-OK                                        
042700     ELSE                                                                 
042800         MOVE WS-DIG-INICIO TO WS-IMG-IND                                 
042900         PERFORM 3421-COMPARA-1-DIGITO                                    
043000             THRU 3421-COMPARA-1-DIGITO-EXIT                              
043100             UNTIL WS-IMG-IND > WS-DIG-FIM                                
043200                 OR WS-DIGITOS-OK NOT = "Y"                               
043300         IF WS-DIG-CONTADOR = 0                                           
043400             MOVE "N" TO WS-DIGITOS-OK                                    
043500         END-IF                                                           
043600     END-IF.                                                              
043700 3420-VALIDA-FAIXA-DIGITOS-EXIT.                                          
043800     EXIT.                                                                
043900*----------------------------------------------------------------*        
044000 3421-COMPARA-1-DIGITO.                                                   
044100     IF WS-FNC-CHAR (WS-IMG-IND) IS DIGITO-CLASS                          
044200         ADD 1 TO WS-DIG-CONTADOR                                         
044300         IF DIG-ACUMULA-SIM                                               
044400             MOVE WS-FNC-CHAR (WS-IMG-IND) TO WS-DIGITO-NUM               
044500             COMPUTE WS-VAR-NUMERO =                                      
044600                 WS-VAR-NUMERO * 10 + WS-DIGITO-NUM                       
044700         END-IF                                                           
044800         ADD 1 TO WS-IMG-IND                                              
044900     ELSE                                                                 
045000         MOVE "N" TO WS-DIGITOS-OK                                        
045100     END-IF.                                                              
045200 3421-COMPARA-1-DIGITO-EXIT.                                              
045300     EXIT.                                                                
045400*----------------------------------------------------------------*        
045500*    3500-VALIDA-DIMENSOES - LARGURA E ALTURA PRECISAM SER                
045600*    CONHECIDAS (MAIOR QUE ZERO) E ATINGIR O MINIMO CONFIGURADO           
045700*----------------------------------------------------------------*        
045800 3500-VALIDA-DIMENSOES.                                                   
045900     IF IMG-WIDTH = 0                                                     
046000             OR IMG-HEIGHT = 0                                            
046100             OR IMG-WIDTH < WC-MIN-LARGURA                                
046200             OR IMG-HEIGHT < WC-MIN-ALTURA                                
046300         MOVE "N" TO WS-ARQUIVO-VALIDO                                    
046400         MOVE "DIMENSOES DESCONHECIDAS OU MENORES QUE O MINIMO"           
046500             TO IMGR-REASON                                               
046600     END-IF.                                                              
046700 3500-VALIDA-DIMENSOES-EXIT.                                              
046800     EXIT.                                                                
046900*----------------------------------------------------------------*        
047000*    4000-GRAVA-SAIDA - GRAVA 1 REGISTRO DE RESULTADO PARA O              
047100*    ARQUIVO CANDIDATO CORRENTE E ATUALIZA OS CONTADORES                  
047200*----------------------------------------------------------------*        
047300 4000-GRAVA-SAIDA.                                                        
047400     MOVE SPACES TO ARQ-IMAGEM-SAIDA-REGISTRO.                            
047500     MOVE IMG-FILENAME  TO IMGR-FILENAME.                                 
047600     MOVE WS-VAR-NUMERO TO IMGR-VARIATION.                                
047700     MOVE WS-CAMINHO-S3 TO IMGR-S3-PATH.                                  
047800     IF ARQUIVO-E-VALIDO                                                  
047900         MOVE "Y" TO IMGR-VALID                                           
048000         ADD 1 TO WT-CT-IMG-OK                                            
048100     ELSE                                                                 
048200         MOVE "N" TO IMGR-VALID                                           
048300         ADD 1 TO WT-CT-IMG-ERRO                                          
048400     END-IF.                                                              
048500     WRITE ARQ-IMAGEM-SAIDA-REGISTRO.                                     
048600 4000-GRAVA-SAIDA-EXIT.                                                   
048700     EXIT.                                                                
048800*----------------------------------------------------------------*        
048900*    8000-TERMINA - FECHA OS ARQUIVOS E MOSTRA OS CONTADORES              
049000*    FINAIS DA RODADA NO CONSOLE DO JOB                                   
049100*----------------------------------------------------------------*        
049200 8000-TERMINA.                                                            
049300     DISPLAY "VALIDA-IMAGENS - ARQUIVOS PROCESSADOS: "                    
049400             WT-CT-IMG-PROC.                                              
049500     DISPLAY "VALIDA-IMAGENS - ARQUIVOS VALIDOS....: "                    
049600             WT-CT-IMG-OK.                                                
049700     DISPLAY "VALIDA-IMAGENS - ARQUIVOS INVALIDOS..: "                    
049800             WT-CT-IMG-ERRO.                                              
049900     CLOSE ARQ-IMAGEM ARQ-IMAGEM-SAIDA.                                   
050000 8000-TERMINA-EXIT.                                                       
050100     EXIT.                                                                
