000100*----------------------------------------------------------------*        
000200*    COPY ARQIMGS                                                *        
000300*    LAYOUT DO REGISTRO DE SAIDA - RESULTADO DA VALIDACAO DE     *        
000400*    UM ARQUIVO DE IMAGEM CANDIDATO                              *        
000500*----------------------------------------------------------------*        
000600*    14/01/2021  AMN    LAYOUT INICIAL                           *        
000700*----------------------------------------------------------------*        
000800 01  ARQ-IMAGEM-SAIDA-REGISTRO.                                           
000900     05  IMGR-FILENAME                PIC X(060).                         
001000     05  IMGR-VALID                   PIC X(001).                         
001100         88  IMAGEM-VALIDA            VALUE "Y".                          
001200         88  IMAGEM-INVALIDA          VALUE "N".                          
001300*        ------------------------------------------------------           
001400*        NUMERO DE VARIACAO EXTRAIDO DO NOME DO ARQUIVO - ZERO            
001500*        QUANDO O ARQUIVO NAO PASSOU NA ETAPA DE PADRAO DE NOME           
001600*        ------------------------------------------------------           
001700     05  IMGR-VARIATION               PIC 9(003).                         
001800*        ------------------------------------------------------           
001900*        DIRETORIO DERIVADO DO SKU, ONDE A IMAGEM SERIA GRAVADA           
002000*        ------------------------------------------------------           
002100     05  IMGR-S3-PATH                 PIC X(040).                         
002200*        ------------------------------------------------------           
002300*        PRIMEIRA REGRA QUE FALHOU - BRANCO QUANDO VALIDA                 
002400*        ------------------------------------------------------           
002500     05  IMGR-REASON                  PIC X(060).                         
002600*        ------------------------------------------------------           
002700*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE SAIDA                
002800*        ------------------------------------------------------           
002900     05  FILLER                       PIC X(006).                         
