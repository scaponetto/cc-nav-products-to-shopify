000100*----------------------------------------------------------------*        
000200*    COPY ARQPROD                                                *        
000300*    LAYOUT DO REGISTRO DE SAIDA - PRODUTO (UM POR GRUPO WEB)    *        
000400*----------------------------------------------------------------*        
000500*    14/01/2021  AMN    LAYOUT INICIAL                           *        
000600*    21/06/2021  AMN    TITULO PASSOU DE 80 PARA 120 POSICOES    *        
000700*----------------------------------------------------------------*        
000800 01  ARQ-PRODUTO-REGISTRO.                                                
000900     05  PROD-GROUP-ID                PIC X(012).                         
001000     05  PROD-TITLE                   PIC X(120).                         
001100     05  PROD-HANDLE                  PIC X(255).                         
001200     05  PROD-TYPE                    PIC X(012).                         
001300     05  PROD-VENDOR                  PIC X(020).                         
001400     05  PROD-STATUS                  PIC X(008).                         
001500         88  PRODUTO-ATIVO            VALUE "ACTIVE".                     
001600*        ------------------------------------------------------           
001700*        SENTENCA DESCRITIVA GERADA PARA A VITRINE WEB                    
001800*        ------------------------------------------------------           
001900     05  PROD-DESCRIPTION             PIC X(200).                         
002000*        ------------------------------------------------------           
002100*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE SAIDA                
002200*        ------------------------------------------------------           
002300     05  FILLER                       PIC X(100).                         
