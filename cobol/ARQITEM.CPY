000100*----------------------------------------------------------------*        
000200*    COPY ARQITEM                                                *        
000300*    LAYOUT DO REGISTRO MESTRE DE ITENS DE JOALHERIA (ERP)       *        
000400*----------------------------------------------------------------*        
000500*    SISTEMA:   EXPORTACAO DE CATALOGO WEB                       *        
000600*    CLIENTE:   CHARLES COLVARD                                  *        
000700*    ORIGEM:    EXTRATO SEQUENCIAL DO ERP (UM REGISTRO POR       *        
000800*               ITEM VENDAVEL). O EXTRATO CHEGA ORDENADO PELO    *        
000900*               CAMPO ITEM-WEB-GRUPO-ID (GRUPO DE PRODUTO WEB).  *        
001000*----------------------------------------------------------------*        
001100*    HISTORICO DE ALTERACOES DESTE COPYBOOK                      *        
001200*    ----------  -----  -------------------------------------    *        
001300*    14/01/2021  AMN    LAYOUT INICIAL - CAMPOS BASICOS DO ITEM  *        
001400*    02/03/2021  AMN    INCLUSAO DOS CAMPOS DE PEDRA PRINCIPAL   *        
001500*    19/07/1998  RCF    AJUSTE ANO 2000 - DATAS DE 4 DIGITOS     *        
001600*    30/11/2003  JPS    INCLUSAO DOS FLAGS DE MARKETING (ROAS)   *        
001700*    05/05/2010  LMS    CHAMADO 4471 - GRUPO WEB PASSOU A 12 POS *        
001800*----------------------------------------------------------------*        
001900 01  ARQ-ITEM-REGISTRO.                                                   
002000*        ------------------------------------------------------           
002100*        NUMERO DO ITEM - VIRA O SKU DA VARIANTE DE VENDA                 
002200*        ------------------------------------------------------           
002300     05  ITEM-NO                    PIC X(020).                           
002400*        ------------------------------------------------------           
002500*        CATEGORIA DO ITEM (ANEL/BRINCO/COLAR/PULSEIRA/PINGENTE/          
002600*        PEDRA SOLTA) - DIRECIONA O MAPEAMENTO DE VARIANTE                
002700*        ------------------------------------------------------           
002800     05  ITEM-CATEGORY-CODE          PIC X(010).                          
002900         88  ITEM-E-ANEL             VALUE "RING".                        
003000         88  ITEM-E-BRINCO           VALUE "EARRING".                     
003100         88  ITEM-E-COLAR            VALUE "NECKLACE".                    
003200         88  ITEM-E-PULSEIRA         VALUE "BRACELET".                    
003300         88  ITEM-E-PINGENTE         VALUE "PENDANT".                     
003400         88  ITEM-E-PEDRA-SOLTA      VALUE "GEMSTONE".                    
003500*        ------------------------------------------------------           
003600*        SUBGRUPO DO PRODUTO (ESTILO DE ENGASTE, EX SOLITARIO)            
003700*        ------------------------------------------------------           
003800     05  PRODUCT-SUBGROUP-CODE       PIC X(020).                          
003900*        ------------------------------------------------------           
004000*        METAL - CARIMBO, COR E CODIGO                                    
004100*        ------------------------------------------------------           
004200     05  METAL-STAMP                 PIC X(006).                          
004300     05  METAL-COLOR                 PIC X(010).                          
004400     05  METAL-CODE                  PIC X(010).                          
004500         88  METAL-E-OURO-14K        VALUE "14K".                         
004600         88  METAL-E-OURO-18K        VALUE "18K".                         
004700         88  METAL-E-OURO-10K        VALUE "10K".                         
004800         88  METAL-E-PRATA           VALUE "SILVER".                      
004900         88  METAL-E-PLATINA         VALUE "PLAT".                        
005000         88  METAL-E-TANTALO         VALUE "TANTALUM".                    
005100         88  METAL-E-TITANIO         VALUE "TITANIUM".                    
005200*        ------------------------------------------------------           
005300*        PEDRA PRINCIPAL DO ITEM (MATERIAL/FORMATO/COR/PESO)              
005400*        ------------------------------------------------------           
005500     05  PRIMARY-GEM-MATERIAL-TYPE   PIC X(012).                          
005600     05  PRIMARY-GEM-SHAPE           PIC X(012).                          
005700     05  PRIMARY-GEM-COLOR           PIC X(012).                          
005800     05  STONE-WEIGHT-CARATS         PIC S9(003)V99.                      
005900*        ------------------------------------------------------           
006000*        CHAVE DE AGRUPAMENTO WEB - ITENS COM O MESMO GRUPO               
006100*        FORMAM UM UNICO PRODUTO NO CATALOGO DE SAIDA                     
006200*        ------------------------------------------------------           
006300     05  WEB-PRODUCT-GROUP-ID        PIC X(012).                          
006400*        ------------------------------------------------------           
006500*        DADOS DE MARKETING / COLECAO / MARCA                             
006600*        ------------------------------------------------------           
006700     05  MAIN-SETTING-TYPE           PIC X(020).                          
006800     05  COLLECTION                  PIC X(020).                          
006900     05  JEWELRY-BRAND                PIC X(020).                         
007000     05  GEMSTONE-BRAND               PIC X(020).                         
007100     05  STYLE-ID                    PIC X(012).                          
007200     05  WEB-DESCRIPTOR               PIC X(040).                         
007300*        ------------------------------------------------------           
007400*        TAMANHO DE ANEL - SO PREENCHIDO QUANDO ITEM-E-ANEL               
007500*        ------------------------------------------------------           
007600     05  RING-SIZE                   PIC 9(002)V9.                        
007700*        ------------------------------------------------------           
007800*        DIMENSOES DA PEDRA PRINCIPAL, EM MILIMETROS                      
007900*        ------------------------------------------------------           
008000     05  PRIMARY-GEM-LENGTH-MM       PIC S9(003)V99.                      
008100     05  PRIMARY-GEM-WIDTH-MM        PIC S9(003)V99.                      
008200*        ------------------------------------------------------           
008300*        FLAGS DE MARKETING DIGITAL - 'Y', 'N' OU BRANCO                  
008400*        (BRANCO = AINDA NAO CLASSIFICADO PELO MARKETING)                 
008500*        ------------------------------------------------------           
008600     05  IS-BEST-SELLER               PIC X(001).                         
008700         88  ITEM-MARCADO-BEST-SELLER VALUE "Y".                          
008800         88  ITEM-NAO-BEST-SELLER     VALUE "N".                          
008900     05  IS-HIGH-ROAS                 PIC X(001).                         
009000         88  ITEM-MARCADO-HIGH-ROAS   VALUE "Y".                          
009100         88  ITEM-NAO-HIGH-ROAS       VALUE "N".                          
009200     05  IS-PINTEREST                 PIC X(001).                         
009300         88  ITEM-MARCADO-PINTEREST   VALUE "Y".                          
009400         88  ITEM-NAO-PINTEREST       VALUE "N".                          
009500*        ------------------------------------------------------           
009600*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DO EXTRATO              
009700*        ------------------------------------------------------           
009800     05  FILLER                       PIC X(013).                         
