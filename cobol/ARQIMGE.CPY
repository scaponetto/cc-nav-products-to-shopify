000100*----------------------------------------------------------------*        
000200*    COPY ARQIMGE                                                *        
000300*    LAYOUT DO REGISTRO DE ENTRADA - CANDIDATO A IMAGEM DE       *        
000400*    PRODUTO, UM REGISTRO POR ARQUIVO DE IMAGEM A VALIDAR        *        
000500*----------------------------------------------------------------*        
000600*    14/01/2021  AMN    LAYOUT INICIAL                           *        
000700*----------------------------------------------------------------*        
000800 01  ARQ-IMAGEM-ENTRADA-REGISTRO.                                         
000900*        ------------------------------------------------------           
001000*        SKU A QUE O ARQUIVO DE IMAGEM DEVERIA PERTENCER                  
001100*        ------------------------------------------------------           
001200     05  IMG-SKU                      PIC X(010).                         
001300     05  IMG-FILENAME                 PIC X(060).                         
001400*        ------------------------------------------------------           
001500*        DIMENSOES EM PIXELS - ZERO QUANDO DESCONHECIDAS                  
001600*        ------------------------------------------------------           
001700     05  IMG-WIDTH                    PIC 9(005).                         
001800     05  IMG-HEIGHT                   PIC 9(005).                         
001900*        ------------------------------------------------------           
002000*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE ENTRADA              
002100*        ------------------------------------------------------           
002200     05  FILLER                       PIC X(010).                         
