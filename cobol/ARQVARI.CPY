000100*----------------------------------------------------------------*        
000200*    COPY ARQVARI                                                *        
000300*    LAYOUT DO REGISTRO DE SAIDA - VARIANTE DE VENDA             *        
000400*    UM REGISTRO POR ITEM RETIDO DENTRO DO GRUPO WEB             *        
000500*----------------------------------------------------------------*        
000600*    14/01/2021  AMN    LAYOUT INICIAL - 2 OPCOES                *        
000700*    02/03/2021  AMN    INCLUSAO DA 3A OPCAO (PEDRA SOLTA)       *        
000800*----------------------------------------------------------------*        
000900 01  ARQ-VARIANTE-REGISTRO.                                               
001000     05  VAR-GROUP-ID                 PIC X(012).                         
001100     05  VAR-SKU                      PIC X(020).                         
001200*        ------------------------------------------------------           
001300*        PRECO E ESTOQUE SAO PLACEHOLDERS - O ERP DE PRECOS E             
001400*        O WMS DE ESTOQUE ATUALIZAM ESTES CAMPOS NUM SEGUNDO              
001500*        MOMENTO, FORA DESTA EXPORTACAO DE CATALOGO                       
001600*        ------------------------------------------------------           
001700     05  VAR-PRICE                    PIC S9(007)V99.                     
001800     05  VAR-INV-QTY                  PIC 9(005).                         
001900     05  VAR-WEIGHT-KG                PIC S9(003)V99.                     
002000*        ------------------------------------------------------           
002100*        OPCOES DE VENDA - NOME + VALOR FORMATADO, ATE 3 POR              
002200*        VARIANTE, CONFORME A CATEGORIA DO ITEM DE ORIGEM                 
002300*        ------------------------------------------------------           
002400     05  VAR-OPT1-NAME                PIC X(015).                         
002500     05  VAR-OPT1-VALUE               PIC X(030).                         
002600     05  VAR-OPT2-NAME                PIC X(015).                         
002700     05  VAR-OPT2-VALUE               PIC X(030).                         
002800     05  VAR-OPT3-NAME                PIC X(015).                         
002900     05  VAR-OPT3-VALUE               PIC X(030).                         
003000*        ------------------------------------------------------           
003100*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE SAIDA                
003200*        ------------------------------------------------------           
003300     05  FILLER                       PIC X(014).                         
