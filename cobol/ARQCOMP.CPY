000100*----------------------------------------------------------------*        
000200*    COPY ARQCOMP                                                *        
000300*    LAYOUT DO REGISTRO DE COMPONENTES DA ESTRUTURA (BOM)        *        
000400*    DE CADA ITEM - VARIOS REGISTROS POR ITEM, UM POR COMPONENTE *        
000500*----------------------------------------------------------------*        
000600*    HISTORICO DE ALTERACOES DESTE COPYBOOK                      *        
000700*    ----------  -----  -------------------------------------    *        
000800*    14/01/2021  AMN    LAYOUT INICIAL                           *        
000900*    02/03/2021  AMN    INCLUSAO DO RANK DE ORDENACAO NO ITEM    *        
001000*    08/09/2011  LMS    CHAMADO 4471 - PASSOU A GRAVAR METAL(1)  *        
001100*                       OU PEDRA(0) NO CAMPO COMP-METAL-TYPE     *        
001200*----------------------------------------------------------------*        
001300 01  ARQ-COMPONENTE-REGISTRO.                                             
001400*        ------------------------------------------------------           
001500*        ITEM PAI AO QUAL O COMPONENTE PERTENCE                           
001600*        ------------------------------------------------------           
001700     05  PARENT-ITEM-NO               PIC X(020).                         
001800*        ------------------------------------------------------           
001900*        ORDEM DO COMPONENTE DENTRO DA ESTRUTURA DO ITEM PAI              
002000*        ------------------------------------------------------           
002100     05  COMP-RANK                    PIC 9(003).                         
002200*        ------------------------------------------------------           
002300*        TIPO DO COMPONENTE - '0' PEDRA, '1' METAL                        
002400*        ------------------------------------------------------           
002500     05  COMP-METAL-TYPE               PIC X(001).                        
002600         88  COMPONENTE-E-PEDRA        VALUE "0".                         
002700         88  COMPONENTE-E-METAL        VALUE "1".                         
002800*        ------------------------------------------------------           
002900*        DADOS DA PEDRA DO COMPONENTE                                     
003000*        ------------------------------------------------------           
003100     05  COMP-GEM-SHAPE                PIC X(012).                        
003200     05  COMP-GEM-MATERIAL-TYPE         PIC X(012).                       
003300     05  COMP-GEM-GRADE-CLARITY         PIC X(010).                       
003400     05  COMP-STONE-DEW-CARATS          PIC S9(003)V99.                   
003500     05  COMP-PIECES-PER                PIC 9(004).                       
003600     05  COMP-GEM-LENGTH-MM             PIC S9(003)V99.                   
003700     05  COMP-GEM-WIDTH-MM              PIC S9(003)V99.                   
003800*        ------------------------------------------------------           
003900*        DESCRICAO LIVRE DO COMPONENTE (USO INTERNO DO ERP)               
004000*        ------------------------------------------------------           
004100     05  COMP-DESCRIPTION               PIC X(040).                       
004200*        ------------------------------------------------------           
004300*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DO EXTRATO              
004400*        ------------------------------------------------------           
004500     05  FILLER                         PIC X(003).                       
