000100*----------------------------------------------------------------*        
000200*    COPY ARQMETF                                                *        
000300*    LAYOUT DO REGISTRO DE SAIDA - METADADO (METAFIELD)          *        
000400*    UM REGISTRO POR ATRIBUTO PREENCHIDO DO PRODUTO LIDER OU     *        
000500*    DA PEDRA PRINCIPAL DE SEU PRIMEIRO COMPONENTE               *        
000600*----------------------------------------------------------------*        
000700*    14/01/2021  AMN    LAYOUT INICIAL                           *        
000800*----------------------------------------------------------------*        
000900 01  ARQ-METADADO-REGISTRO.                                               
001000     05  MF-GROUP-ID                  PIC X(012).                         
001100*        ------------------------------------------------------           
001200*        NAMESPACE DISTINGUE ATRIBUTO DE PRODUTO X DE VARIANTE            
001300*        ------------------------------------------------------           
001400     05  MF-NAMESPACE                 PIC X(030).                         
001500     05  MF-KEY                       PIC X(030).                         
001600*        ------------------------------------------------------           
001700*        TIPO DO VALOR, CONFORME O CAMPO DE ORIGEM NO ITEM/               
001800*        COMPONENTE - TEXTO, BOOLEANO, DECIMAL OU INTEIRO                 
001900*        ------------------------------------------------------           
002000     05  MF-TYPE                      PIC X(025).                         
002100         88  MF-E-TEXTO           VALUE "single_line_text_field".         
002200         88  MF-E-BOOLEANO             VALUE "boolean".                   
002300         88  MF-E-DECIMAL              VALUE "number_decimal".            
002400         88  MF-E-INTEIRO              VALUE "number_integer".            
002500     05  MF-VALUE                     PIC X(060).                         
002600*        ------------------------------------------------------           
002700*        RESERVADO PARA EXPANSAO FUTURA DO LAYOUT DE SAIDA                
002800*        ------------------------------------------------------           
002900     05  FILLER                       PIC X(048).                         
