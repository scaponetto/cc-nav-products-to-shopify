000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    EXPORTA-CATALOGO.                                         
000300 AUTHOR.        ALBERI NUNES.                                             
000400 INSTALLATION.  HBSIS.                                                    
000500 DATE-WRITTEN.  12 MAR 1987.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - NAO DISTRIBUIR FORA DO DEPARTAMENTO.        
000800*----------------------------------------------------------------*        
000900*SISTEMA:      CATALOGO WEB                                               
001000*PROGRAMA:     EXPORTA-CATALOGO                                           
001100*                                                                         
001200*OBJETIVO:     LER O EXTRATO DE ITENS E COMPONENTES DO ERP E              
001300*              MONTAR, POR GRUPO WEB, O PRODUTO DE VENDA, SUAS            
001400*              VARIANTES E SEUS METADADOS PARA A VITRINE WEB.             
001500*                                                                         
001600*HISTORICO DE ALTERACOES:                                                 
001700*DATA        PROGR  CHAMADO   DESCRICAO                                   
001800*----------  -----  --------  ------------------------------------        
001900*12/03/1987  AMN    -         VERSAO ORIGINAL - GERACAO DO EDI DE         
002000*                              CATALOGO PARA O FICHARIO IMPRESSO.         
002100*30/08/1991  AMN    -         INCLUSAO DA FAIXA DE PEDRA PRINCIPAL        
002200*                              NO LAYOUT DO ITEM.                         
002300*19/11/1998  RCF    Y2K-004   AJUSTE ANO 2000 - DATAS DE SISTEMA          
002400*                              PASSARAM A 4 DIGITOS NO RESUMO.            
002500*04/02/2003  JPS    CH-1187   TROCA DO EDI POR ARQUIVO DE SAIDA           
002600*                              PLANO PARA O NOVO SITE DE VENDAS.          
002700*17/09/2011  LMS    CH-4471   WEB-PRODUCT-GROUP-ID PASSOU DE 8            
002800*                              PARA 12 POSICOES.                          
002900*21/06/2019  AMC    CH-5502   REESCRITA GERAL - DESCONTINUA O EDI,        
003000*                              PASSA A GERAR PRODUTO/VARIANTE E           
003100*                              METADADO PARA A LOJA SHOPIFY DA            
003200*                              CHARLES COLVARD.                           
003300*14/01/2021  AMN    CH-5977   NOVO LAYOUT DE ITEM/COMPONENTE DO           
003400*                              EXTRATO DO ERP (MYSQL), SUBSTITUI O        
003500*                              EXTRATO ANTIGO DO AS/400.                  
003600*02/03/2021  AMN    CH-6015   METADADOS DE PEDRA PRINCIPAL DO             
003700*                              PRIMEIRO COMPONENTE DE PEDRA.              
003800*21/06/2021  AMN    CH-6048   TITULO AMPLIADO PARA 120 POSICOES.          
003900*09/08/2026  RNF    CH-7340   REVISAO GERAL DE COMENTARIOS E              
004000*                              PADRONIZACAO DO RESUMO DE EXECUCAO.        
004100*09/08/2026  RNF    CH-7342   TITULO ACIMA DE 120 POSICOES PASSA A        
004200*                              REPROVAR O GRUPO, EM VEZ DE SER            
004300*                              TRUNCADO EM SILENCIO; MONTAGEM DO          
004400*                              TITULO E DA DESCRICAO TROCADA DE           
004500*                              STRING AUTO-REFERENTE PARA COPIA           
004600*                              INDEXADA (O STRING ANTIGO PARAVA NO        
004700*                              1O BRANCO JA ACUMULADO E PERDIA            
004800*                              PARTES DO TITULO/DESCRICAO); TABELA        
004900*                              DE METAL MORTA REMOVIDA (NUNCA             
005000*                              REFERENCIADA PELA 2100/7510); CAMPO        
005100*                              WS-MAT-NOME-ACHADO, QUE FALTAVA NA         
005200*                              WORKING-STORAGE, FOI INCLUIDO.             
005300*----------------------------------------------------------------*        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOPO-FORMULARIO.                                              
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT ARQ-ITEM                                                      
006100         ASSIGN TO "ITEMEXT"                                              
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WT-ST-ITEM.                                       
006400     SELECT ARQ-COMPONENTE                                                
006500         ASSIGN TO "COMPEXT"                                              
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WT-ST-COMP.                                       
006800     SELECT ARQ-PRODUTO                                                   
006900         ASSIGN TO "PRODSAI"                                              
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WT-ST-PROD.                                       
007200     SELECT ARQ-VARIANTE                                                  
007300         ASSIGN TO "VARISAI"                                              
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS WT-ST-VARI.                                       
007600     SELECT ARQ-METADADO                                                  
007700         ASSIGN TO "METASAI"                                              
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS IS WT-ST-META.                                       
008000     SELECT ARQ-RESUMO                                                    
008100         ASSIGN TO "RESUMO"                                               
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS WT-ST-RESU.                                       
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600 FD  ARQ-ITEM                                                             
008700     LABEL RECORDS ARE STANDARD.                                          
008800     COPY ARQITEM.                                                        
008900 FD  ARQ-COMPONENTE                                                       
009000     LABEL RECORDS ARE STANDARD.                                          
009100     COPY ARQCOMP.                                                        
009200 FD  ARQ-PRODUTO                                                          
009300     LABEL RECORDS ARE STANDARD.                                          
009400     COPY ARQPROD.                                                        
009500 FD  ARQ-VARIANTE                                                         
009600     LABEL RECORDS ARE STANDARD.                                          
009700     COPY ARQVARI.                                                        
009800 FD  ARQ-METADADO                                                         
009900     LABEL RECORDS ARE STANDARD.                                          
010000     COPY ARQMETF.                                                        
010100 FD  ARQ-RESUMO.                                                          
010200 01  RESUMO-LINHA                     PIC X(132).                         
010300 WORKING-STORAGE SECTION.                                                 
010400*----------------------------------------------------------------*        
010500*    STATUS DE ARQUIVO E CHAVES DE FIM DE ARQUIVO                         
010600*----------------------------------------------------------------*        
010700 01  WT-FILE-STATUS.                                                      
010800     05  WT-ST-ITEM                   PIC X(002) VALUE SPACES.            
010900     05  WT-ST-COMP                   PIC X(002) VALUE SPACES.            
011000     05  WT-ST-PROD                   PIC X(002) VALUE SPACES.            
011100     05  WT-ST-VARI                   PIC X(002) VALUE SPACES.            
011200     05  WT-ST-META                   PIC X(002) VALUE SPACES.            
011300     05  WT-ST-RESU                   PIC X(002) VALUE SPACES.            
011400     05  FILLER                       PIC X(004) VALUE SPACES.            
011500 77  WT-EXIT-ITEM                     PIC 9(002) VALUE ZEROS.             
011600     88  ITEM-PROCESSA                VALUE 0.                            
011700     88  ITEM-TERMINOU                VALUE 99.                           
011800 77  WT-EXIT-COMP                     PIC 9(002) VALUE ZEROS.             
011900     88  COMP-PROCESSA                VALUE 0.                            
012000     88  COMP-TERMINOU                VALUE 99.                           
012100*----------------------------------------------------------------*        
012200*    CONSTANTES DA EXPORTACAO                                             
012300*----------------------------------------------------------------*        
012400 01  WC-CONSTANTES.                                                       
012500     05  WC-VENDOR                    PIC X(020) VALUE                    
012600         "Charles Colvard".                                               
012700     05  WC-STATUS-ATIVO              PIC X(008) VALUE "ACTIVE".          
012800     05  WC-MAX-ITENS-GRUPO           PIC 9(004) COMP VALUE 500.          
012900     05  WC-MAX-COMPONENTES           PIC 9(004) COMP VALUE 4000.         
013000     05  WC-MAX-VARIANTES             PIC 9(004) COMP VALUE 500.          
013100     05  WC-TAM-HANDLE                PIC 9(003) COMP VALUE 255.          
013200     05  WC-TAM-TITULO                PIC 9(003) COMP VALUE 120.          
013300     05  FILLER                      PIC X(004) VALUE SPACES.             
013400*----------------------------------------------------------------*        
013500*    CONTADORES E ACUMULADORES DA RODADA (SUMMARY-REPORT)                 
013600*----------------------------------------------------------------*        
013700 01  WT-CONTADORES.                                                       
013800     05  WT-CT-GRUPOS-PROC            PIC 9(005) COMP VALUE ZERO.         
013900     05  WT-CT-GRUPOS-OK              PIC 9(005) COMP VALUE ZERO.         
014000     05  WT-CT-GRUPOS-ERRO            PIC 9(005) COMP VALUE ZERO.         
014100     05  WT-CT-VARIANTES-GRUPO        PIC 9(005) COMP VALUE ZERO.         
014200     05  WT-CT-METADADOS-GRUPO        PIC 9(005) COMP VALUE ZERO.         
014300     05  FILLER                      PIC X(004) VALUE SPACES.             
014400*----------------------------------------------------------------*        
014500*    TABELA DE CATEGORIA DE ITEM -> NOME DE EXIBICAO (PROD-TYPE)          
014600*    TECNICA CLASSICA: LITERAL CONCATENADA REDEFINIDA EM TABELA           
014700*----------------------------------------------------------------*        
014800 01  WC-TABELA-CATEGORIA-LIT.                                             
014900     05  FILLER  PIC X(022) VALUE "RING      Ring         ".              
015000     05  FILLER  PIC X(022) VALUE "EARRING   Earring      ".              
015100     05  FILLER  PIC X(022) VALUE "NECKLACE  Necklace     ".              
015200     05  FILLER  PIC X(022) VALUE "BRACELET  Bracelet     ".              
015300     05  FILLER  PIC X(022) VALUE "PENDANT   Pendant      ".              
015400     05  FILLER  PIC X(022) VALUE "GEMSTONE  Gemstone     ".              
015500 01  WC-TABELA-CATEGORIA REDEFINES WC-TABELA-CATEGORIA-LIT.               
015600     05  WC-CAT-ENTRADA                  OCCURS 6 TIMES.                  
015700         10  WC-CAT-CODIGO                PIC X(010).                     
015800         10  WC-CAT-NOME-EXIBICAO          PIC X(012).                    
015900*----------------------------------------------------------------*        
016000*    TABELA DE MATERIAL DA PEDRA -> NOME DE EXIBICAO                      
016100*----------------------------------------------------------------*        
016200 01  WC-TABELA-MATERIAL-LIT.                                              
016300     05  FILLER  PIC X(030) VALUE "LGD        Lab-Grown Diamond ".        
016400     05  FILLER  PIC X(030) VALUE "MOISSANITE Moissanite        ".        
016500     05  FILLER  PIC X(030) VALUE "NAT        Natural Diamond   ".        
016600     05  FILLER  PIC X(030) VALUE "CZ         Cubic Zirconia    ".        
016700     05  FILLER  PIC X(030) VALUE "SAPPHIRE   Sapphire          ".        
016800     05  FILLER  PIC X(030) VALUE "RUBY       Ruby              ".        
016900     05  FILLER  PIC X(030) VALUE "EMERALD    Emerald           ".        
017000     05  FILLER  PIC X(030) VALUE "AMETHYST   Amethyst          ".        
017100 01  WC-TABELA-MATERIAL REDEFINES WC-TABELA-MATERIAL-LIT.                 
017200     05  WC-MAT-ENTRADA                  OCCURS 8 TIMES.                  
017300         10  WC-MAT-CODIGO                 PIC X(012).                    
017400         10  WC-MAT-NOME                   PIC X(018).                    
017500*----------------------------------------------------------------*        
017600*    CHAVE DE PESQUISA E RESULTADO DAS TABELAS ACIMA                      
017700*----------------------------------------------------------------*        
017800 01  WS-PESQUISA-TABELAS.                                                 
017900     05  WS-PTB-IND                   PIC 9(004) COMP.                    
018000     05  WS-PTB-ACHOU                 PIC X(001).                         
018100         88  PTB-ACHOU-SIM            VALUE "Y".                          
018200         88  PTB-ACHOU-NAO            VALUE "N".                          
018300         10  FILLER                      PIC X(004) VALUE SPACES.         
018400*----------------------------------------------------------------*        
018500*    NOME DE EXIBICAO DO MATERIAL DA PEDRA PRINCIPAL, ACHADO PELA         
018600*    2120-BUSCA-MATERIAL - USADO NO TITULO, DESCRICAO E METADADOS         
018700*----------------------------------------------------------------*        
018800 01  WS-MATERIAL-ACHADO-AREA.                                             
018900     05  WS-MAT-NOME-ACHADO           PIC X(018).                         
019000     05  FILLER                      PIC X(004) VALUE SPACES.             
019100*----------------------------------------------------------------*        
019200*    TABELA DE COMPONENTES - CARGA TOTAL DO EXTRATO EM MEMORIA            
019300*    PESQUISA POSTERIOR POR PARENT-ITEM-NO (CHAVE NAO UNICA)              
019400*----------------------------------------------------------------*        
019500 01  WS-COMPONENTE-TABELA.                                                
019600     05  WS-CMP-QTDE                  PIC 9(004) COMP VALUE ZERO.         
019700     05  WS-CMP-ENTRADA OCCURS 4000 TIMES                                 
019800                        INDEXED BY WS-CMP-IDX.                            
019900         10  WS-CMP-PARENT-NO          PIC X(020).                        
020000         10  WS-CMP-RANK               PIC 9(003).                        
020100         10  WS-CMP-METAL-TYPE         PIC X(001).                        
020200             88  WS-CMP-E-PEDRA        VALUE "0".                         
020300         10  WS-CMP-GEM-SHAPE          PIC X(012).                        
020400         10  WS-CMP-GEM-MATERIAL       PIC X(012).                        
020500         10  WS-CMP-GEM-CLARITY        PIC X(010).                        
020600         10  WS-CMP-DEW-CARATS         PIC S9(003)V99.                    
020700         10  WS-CMP-PIECES-PER         PIC 9(004).                        
020800         10  WS-CMP-GEM-LENGTH-MM      PIC S9(003)V99.                    
020900         10  WS-CMP-GEM-WIDTH-MM       PIC S9(003)V99.                    
021000         10  WS-CMP-DESCRICAO          PIC X(040).                        
021100         10  FILLER                      PIC X(004) VALUE SPACES.         
021200*----------------------------------------------------------------*        
021300*    AREA DE TRABALHO PARA LEITURA DE UM COMPONENTE DO EXTRATO            
021400*----------------------------------------------------------------*        
021500 01  WS-COMPONENTE-LIDO.                                                  
021600     05  WS-CLD-PARENT-NO              PIC X(020).                        
021700     05  WS-CLD-RANK                   PIC 9(003).                        
021800     05  WS-CLD-METAL-TYPE             PIC X(001).                        
021900     05  WS-CLD-GEM-SHAPE              PIC X(012).                        
022000     05  WS-CLD-GEM-MATERIAL           PIC X(012).                        
022100     05  WS-CLD-GEM-CLARITY            PIC X(010).                        
022200     05  WS-CLD-DEW-CARATS             PIC S9(003)V99.                    
022300     05  WS-CLD-PIECES-PER             PIC 9(004).                        
022400     05  WS-CLD-GEM-LENGTH-MM          PIC S9(003)V99.                    
022500     05  WS-CLD-GEM-WIDTH-MM           PIC S9(003)V99.                    
022600     05  WS-CLD-DESCRICAO              PIC X(040).                        
022700     05  FILLER                      PIC X(004) VALUE SPACES.             
022800*----------------------------------------------------------------*        
022900*    TABELA DE ITENS DO GRUPO WEB EM PROCESSAMENTO (CONTROL BREAK         
023000*    POR LEITURA ANTECIPADA - VIDE 0200-LE-ITEM / WT-EXIT-ITEM)           
023100*----------------------------------------------------------------*        
023200 01  WS-GRUPO-ITENS-TABELA.                                               
023300     05  WS-GRI-QTDE                  PIC 9(004) COMP VALUE ZERO.         
023400     05  WS-GRI-ENTRADA OCCURS 500 TIMES                                  
023500                        INDEXED BY WS-GRI-IDX.                            
023600         10  WS-GRI-ITEM-NO            PIC X(020).                        
023700         10  WS-GRI-CATEGORY-CODE      PIC X(010).                        
023800             88  WS-GRI-E-ANEL             VALUE "RING".                  
023900             88  WS-GRI-E-BRINCO            VALUE "EARRING".              
024000             88  WS-GRI-E-COLAR             VALUE "NECKLACE".             
024100             88  WS-GRI-E-PULSEIRA          VALUE "BRACELET".             
024200             88  WS-GRI-E-PINGENTE          VALUE "PENDANT".              
024300             88  WS-GRI-E-PEDRA-SOLTA       VALUE "GEMSTONE".             
024400         10  WS-GRI-METAL-STAMP        PIC X(006).                        
024500         10  WS-GRI-METAL-COLOR        PIC X(010).                        
024600         10  WS-GRI-METAL-CODE         PIC X(010).                        
024700         10  WS-GRI-GEM-MATERIAL       PIC X(012).                        
024800         10  WS-GRI-GEM-SHAPE          PIC X(012).                        
024900         10  WS-GRI-RING-SIZE          PIC 9(002)V9.                      
025000         10  WS-GRI-GEM-LENGTH-MM      PIC S9(003)V99.                    
025100         10  WS-GRI-GEM-WIDTH-MM       PIC S9(003)V99.                    
025200         10  WS-GRI-STONE-WEIGHT       PIC S9(003)V99.                    
025300         10  FILLER                      PIC X(004) VALUE SPACES.         
025400*----------------------------------------------------------------*        
025500*    AREA DE RETENCAO DO ITEM LIDER DO GRUPO (O PRIMEIRO ITEM             
025600*    LIDO) - O BUFFER DO ARQ-ITEM E SOBRESCRITO NA PROXIMA LEITURA        
025700*    ANTECIPADA, POR ISSO O REGISTRO E COPIADO PARA CA ANTES              
025800*----------------------------------------------------------------*        
025900 01  WS-ITEM-LIDER-AREA                PIC X(290).                        
026000 01  WS-ITEM-LIDER REDEFINES WS-ITEM-LIDER-AREA.                          
026100     05  WSL-ITEM-NO                   PIC X(020).                        
026200     05  WSL-CATEGORY-CODE             PIC X(010).                        
026300         88  WSL-E-ANEL                VALUE "RING".                      
026400         88  WSL-E-BRINCO              VALUE "EARRING".                   
026500         88  WSL-E-COLAR                VALUE "NECKLACE".                 
026600         88  WSL-E-PULSEIRA             VALUE "BRACELET".                 
026700         88  WSL-E-PINGENTE             VALUE "PENDANT".                  
026800         88  WSL-E-PEDRA-SOLTA          VALUE "GEMSTONE".                 
026900     05  WSL-SUBGROUP-CODE             PIC X(020).                        
027000     05  WSL-METAL-STAMP                PIC X(006).                       
027100     05  WSL-METAL-COLOR                PIC X(010).                       
027200     05  WSL-METAL-CODE                 PIC X(010).                       
027300         88  WSL-E-OURO-14K             VALUE "14K".                      
027400         88  WSL-E-OURO-18K             VALUE "18K".                      
027500         88  WSL-E-OURO-10K             VALUE "10K".                      
027600         88  WSL-E-PRATA                VALUE "SILVER".                   
027700         88  WSL-E-PLATINA              VALUE "PLAT".                     
027800         88  WSL-E-TANTALO              VALUE "TANTALUM".                 
027900         88  WSL-E-TITANIO              VALUE "TITANIUM".                 
028000     05  WSL-GEM-MATERIAL                PIC X(012).                      
028100     05  WSL-GEM-SHAPE                   PIC X(012).                      
028200     05  WSL-GEM-COLOR                   PIC X(012).                      
028300     05  WSL-STONE-WEIGHT                PIC S9(003)V99.                  
028400     05  WSL-GROUP-ID                    PIC X(012).                      
028500     05  WSL-MAIN-SETTING-TYPE           PIC X(020).                      
028600     05  WSL-COLLECTION                  PIC X(020).                      
028700     05  WSL-JEWELRY-BRAND               PIC X(020).                      
028800     05  WSL-GEMSTONE-BRAND              PIC X(020).                      
028900     05  WSL-STYLE-ID                    PIC X(012).                      
029000     05  WSL-WEB-DESCRIPTOR              PIC X(040).                      
029100     05  WSL-RING-SIZE                   PIC 9(002)V9.                    
029200     05  WSL-GEM-LENGTH-MM               PIC S9(003)V99.                  
029300     05  WSL-GEM-WIDTH-MM                PIC S9(003)V99.                  
029400     05  WSL-IS-BEST-SELLER              PIC X(001).                      
029500     05  WSL-IS-HIGH-ROAS                PIC X(001).                      
029600     05  WSL-IS-PINTEREST                PIC X(001).                      
029700     05  FILLER                          PIC X(013).                      
029800*----------------------------------------------------------------*        
029900*    TABELA DE VARIANTES MONTADAS DO GRUPO - USADA PARA GRAVACAO,         
030000*    PARA DETECCAO DE DUPLICADAS E PARA MONTAGEM DAS OPCOES               
030100*----------------------------------------------------------------*        
030200 01  WS-VARIANTE-TABELA.                                                  
030300     05  WS-VAR-QTDE                  PIC 9(004) COMP VALUE ZERO.         
030400     05  WS-VAR-ENTRADA OCCURS 500 TIMES                                  
030500                        INDEXED BY WS-VAR-IDX.                            
030600         10  WS-VAR-SKU                PIC X(020).                        
030700         10  WS-VAR-PRICE              PIC S9(007)V99.                    
030800         10  WS-VAR-INV-QTY            PIC 9(005).                        
030900         10  WS-VAR-WEIGHT-KG          PIC S9(003)V99.                    
031000         10  WS-VAR-OPT1-NAME          PIC X(015).                        
031100         10  WS-VAR-OPT1-VALUE         PIC X(030).                        
031200         10  WS-VAR-OPT2-NAME          PIC X(015).                        
031300         10  WS-VAR-OPT2-VALUE         PIC X(030).                        
031400         10  WS-VAR-OPT3-NAME          PIC X(015).                        
031500         10  WS-VAR-OPT3-VALUE         PIC X(030).                        
031600         10  WS-VAR-CHAVE-DEDUP        PIC X(135).                        
031700         10  FILLER                      PIC X(004) VALUE SPACES.         
031800*----------------------------------------------------------------*        
031900*    TABELA DE NOMES DE OPCAO DISTINTOS DO GRUPO (NUMERADOS POR           
032000*    ORDEM DE PRIMEIRA APARICAO) - PRODUCT OPTIONS DO SHOPIFY             
032100*----------------------------------------------------------------*        
032200 01  WS-OPCAO-TABELA.                                                     
032300     05  WS-OPC-QTDE                  PIC 9(002) COMP VALUE ZERO.         
032400     05  WS-OPC-ENTRADA OCCURS 3 TIMES                                    
032500                        INDEXED BY WS-OPC-IDX.                            
032600         10  WS-OPC-NOME               PIC X(015).                        
032700         10  FILLER                      PIC X(004) VALUE SPACES.         
032800     05  WS-OPC-NOME-CAND              PIC X(015).                        
032900     05  WS-OPC-VALOR-CAND             PIC X(030).                        
033000     05  WS-OPC-POSICAO                PIC 9(001) COMP.                   
033100     05  WS-VAR-DUPLICADA              PIC X(001).                        
033200         88  VARIANTE-DUPLICADA        VALUE "Y".                         
033300*----------------------------------------------------------------*        
033400*    TABELA DE METADADOS (METAFIELDS) MONTADOS PARA O GRUPO -             
033500*    13 CANDIDATOS DE PRODUTO + 4 DO PRIMEIRO COMPONENTE PEDRA            
033600*----------------------------------------------------------------*        
033700 01  WS-METADADO-TABELA.                                                  
033800     05  WS-MTD-QTDE                  PIC 9(002) COMP VALUE ZERO.         
033900     05  WS-MTD-ENTRADA OCCURS 20 TIMES                                   
034000                        INDEXED BY WS-MTD-IDX.                            
034100         10  WS-MTD-NAMESPACE          PIC X(030).                        
034200         10  WS-MTD-KEY                PIC X(030).                        
034300         10  WS-MTD-TYPE               PIC X(025).                        
034400         10  WS-MTD-VALUE              PIC X(060).                        
034500     05  WS-MTD-NAMESPACE-CAND         PIC X(030).                        
034600     05  WS-MTD-KEY-CAND               PIC X(030).                        
034700     05  WS-MTD-TYPE-CAND              PIC X(025).                        
034800     05  WS-MTD-VALUE-CAND             PIC X(060).                        
034900     05  WS-MTD-BOOL-ENTRADA           PIC X(001).                        
035000     05  FILLER                       PIC X(004) VALUE SPACES.            
035100*----------------------------------------------------------------*        
035200*    AREA DE TRABALHO PARA LOCALIZACAO DO 1O COMPONENTE PEDRA             
035300*    DO ITEM LIDER, USADO PELOS METADADOS DE NIVEL COMPONENTE             
035400*----------------------------------------------------------------*        
035500 01  WS-PEDRA-LIDER-AREA.                                                 
035600     05  WS-PDL-ACHOU                 PIC X(001) VALUE "N".               
035700     05  WS-PDL-RANK                  PIC 9(003) COMP VALUE ZERO.         
035800     05  WS-PDL-IDX-TABELA            PIC 9(004) COMP VALUE ZERO.         
035900     05  FILLER                       PIC X(004) VALUE SPACES.            
036000*----------------------------------------------------------------*        
036100*    AREAS DE TRABALHO PARA MONTAGEM DO METAL FORMATADO                   
036200*----------------------------------------------------------------*        
036300 01  WS-METAL-FORMATADO.                                                  
036400     05  WS-MTF-TEXTO                 PIC X(030).                         
036500     05  WS-MTF-TAMANHO               PIC 9(003) COMP.                    
036600     05  FILLER                      PIC X(004) VALUE SPACES.             
036700*----------------------------------------------------------------*        
036800*    AREAS DE TRABALHO PARA MONTAGEM DO TITULO DO PRODUTO                 
036900*----------------------------------------------------------------*        
037000 01  WS-TITULO-AREA.                                                      
037100*        ------------------------------------------------------           
037200*        BRUTO E LARGO (255, CONFORME O LIMITE DA ORIGEM) PARA            
037300*        QUE A 5000-VALIDA-PRODUTO POSSA DETECTAR ESTOURO ANTES           
037400*        DO TITULO SER GRAVADO NO CAMPO DE SAIDA DE 120 POSICOES          
037500*        ------------------------------------------------------           
037600     05  WS-TIT-BRUTO                 PIC X(255).                         
037700     05  WS-TIT-PARTE                 PIC X(060).                         
037800     05  WS-TIT-TAMANHO               PIC 9(003) COMP VALUE ZERO.         
037900     05  WS-TIT-IND                   PIC 9(003) COMP.                    
038000     05  FILLER                      PIC X(004) VALUE SPACES.             
038100*----------------------------------------------------------------*        
038200*    AREAS DE TRABALHO PARA MONTAGEM DO HANDLE (URL)                      
038300*----------------------------------------------------------------*        
038400 01  WS-HANDLE-AREA.                                                      
038500     05  WS-HDL-MONTADO               PIC X(255).                         
038600     05  WS-HDL-BRUTO                 PIC X(180).                         
038700     05  WS-HDL-TAMANHO               PIC 9(003) COMP VALUE ZERO.         
038800     05  WS-HDL-IND                   PIC 9(003) COMP.                    
038900     05  WS-HDL-IND-SAIDA             PIC 9(003) COMP.                    
039000     05  WS-HDL-CARACTER               PIC X(001).                        
039100     05  WS-HDL-ULTIMO-HIFEN          PIC X(001).                         
039200     05  FILLER                      PIC X(004) VALUE SPACES.             
039300*----------------------------------------------------------------*        
039400*    AREAS DE TRABALHO PARA MONTAGEM DA DESCRICAO DO PRODUTO              
039500*----------------------------------------------------------------*        
039600 01  WS-DESCRICAO-AREA.                                                   
039700     05  WS-DSC-MONTADA               PIC X(200).                         
039800     05  WS-DSC-TAMANHO               PIC 9(003) COMP VALUE ZERO.         
039900     05  WS-DSC-CLAUSULAS             PIC 9(001) COMP VALUE ZERO.         
040000     05  FILLER                      PIC X(004) VALUE SPACES.             
040100*----------------------------------------------------------------*        
040200*    AREA GENERICA DE TITLE-CASE - USADA PARA QUALQUER CAMPO DE           
040300*    ENTRADA QUE PRECISE SAIR COM INICIAL MAIUSCULA, RESTO MINUS.         
040400*    (SEM FUNCTION, CONFORME PADRAO DA CASA PARA ESTE PROGRAMA)           
040500*----------------------------------------------------------------*        
040600 01  WS-TITLE-CASE-AREA.                                                  
040700     05  WS-TC-ENTRADA                PIC X(040).                         
040800     05  WS-TC-SAIDA                  PIC X(040).                         
040900     05  WS-TC-IND                    PIC 9(003) COMP.                    
041000     05  WS-TC-INICIO-PALAVRA         PIC X(001).                         
041100     05  FILLER                      PIC X(004) VALUE SPACES.             
041200 01  WC-ALFABETO.                                                         
041300     05  WC-ALFA-MAIUSC               PIC X(026) VALUE                    
041400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
041500     05  WC-ALFA-MINUSC                PIC X(026) VALUE                   
041600         "abcdefghijklmnopqrstuvwxyz".                                    
041700     05  FILLER                       PIC X(004) VALUE SPACES.            
041800 77  WC-ALFA-IND                      PIC 9(002) COMP.                    
041900 77  WS-VDP-IND                       PIC 9(004) COMP.                    
042000*----------------------------------------------------------------*        
042100*    CAMPOS EDITADOS PARA IMPRESSAO DE PESO, MEDIDA E ANEL                
042200*----------------------------------------------------------------*        
042300 01  WS-CAMPOS-EDITADOS.                                                  
042400     05  WS-ED-PESO                   PIC Z9.99.                          
042500     05  WS-ED-RING-SIZE              PIC Z9.9.                           
042600     05  WS-ED-MM                     PIC ZZ9.99.                         
042700     05  WS-ED-PRECO                  PIC ---9.99.                        
042800     05  WS-ED-CONTAGEM               PIC ZZZ9.                           
042900     05  WS-ED-TOTAL                  PIC ZZZZ9.                          
043000     05  WS-ED-TOTAL2                 PIC ZZZZ9.                          
043100     05  FILLER                      PIC X(004) VALUE SPACES.             
043200*----------------------------------------------------------------*        
043300*    AREA DE TRABALHO DO REGISTRO DE PRODUTO ANTES DA GRAVACAO            
043400*    (A VALIDACAO 5000-VALIDA-PRODUTO AGE SOBRE ESTA AREA)                
043500*----------------------------------------------------------------*        
043600 01  WS-PRODUTO-AREA.                                                     
043700     05  WS-PRD-GROUP-ID               PIC X(012).                        
043800     05  WS-PRD-TITLE                  PIC X(120).                        
043900     05  WS-PRD-HANDLE                 PIC X(255).                        
044000     05  WS-PRD-TYPE                   PIC X(012).                        
044100     05  WS-PRD-VENDOR                 PIC X(020).                        
044200     05  WS-PRD-STATUS                 PIC X(008).                        
044300     05  WS-PRD-DESCRIPTION            PIC X(200).                        
044400     05  FILLER                      PIC X(004) VALUE SPACES.             
044500*----------------------------------------------------------------*        
044600*    MENSAGEM DE ERRO DA VALIDACAO - GRAVADA NO RESUMO QUANDO O           
044700*    GRUPO FALHA (5000-VALIDA-PRODUTO / 9900-MOSTRA-ERRO)                 
044800*----------------------------------------------------------------*        
044900 01  WS-MENSAGEM-ERRO                PIC X(060) VALUE SPACES.             
045000 01  WS-GRUPO-VALIDO                 PIC X(001) VALUE "Y".                
045100     88  GRUPO-E-VALIDO               VALUE "Y".                          
045200     88  GRUPO-E-INVALIDO             VALUE "N".                          
045300*----------------------------------------------------------------*        
045400*    AREA DE TRABALHO DA PEDRA PRINCIPAL DO PRIMEIRO COMPONENTE           
045500*    DE PEDRA DO ITEM LIDER (4100-LOCALIZA-PEDRA-PRINCIPAL)               
045600*----------------------------------------------------------------*        
045700 01  WS-PEDRA-PRINCIPAL-AREA.                                             
045800     05  WS-PDP-ACHOU                  PIC X(001) VALUE "N".              
045900         88  PDP-ACHOU-SIM             VALUE "Y".                         
046000     05  WS-PDP-GRADE-CLARITY           PIC X(010).                       
046100     05  WS-PDP-PIECES-PER              PIC 9(004).                       
046200     05  WS-PDP-LENGTH-MM                PIC S9(003)V99.                  
046300     05  WS-PDP-WIDTH-MM                 PIC S9(003)V99.                  
046400     05  FILLER                      PIC X(004) VALUE SPACES.             
046500*----------------------------------------------------------------*        
046600*    LINHAS DO RELATORIO-RESUMO DE EXECUCAO (SUMMARY-REPORT)              
046700*----------------------------------------------------------------*        
046800 01  WS-LINHA-RESUMO.                                                     
046900     05  WS-LRS-GROUP-ID                PIC X(012).                       
047000     05  FILLER                         PIC X(002) VALUE " -".            
047100     05  WS-LRS-DETALHE                 PIC X(090).                       
047200*----------------------------------------------------------------*        
047300*    TABELA EM MEMORIA DAS LINHAS DE DETALHE DO RESUMO - CADA             
047400*    GRUPO PROCESSADO GERA 1 LINHA, GRAVADA SO NO FIM DA RODADA           
047500*----------------------------------------------------------------*        
047600 01  WS-TABELA-RESUMO.                                                    
047700     05  WS-RES-QTDE                    PIC 9(005) COMP                   
047800                                         VALUE ZERO.                      
047900     05  WS-RES-ENTRADA OCCURS 500 TIMES                                  
048000                        INDEXED BY WS-RES-IDX.                            
048100         10  WS-RES-LINHA                PIC X(104).                      
048200         10  FILLER                      PIC X(004) VALUE SPACES.         
048300 01  WS-DATA-HORA-SISTEMA.                                                
048400     05  WS-DHS-ANO                     PIC 9(004).                       
048500     05  WS-DHS-MES                     PIC 9(002).                       
048600     05  WS-DHS-DIA                     PIC 9(002).                       
048700     05  FILLER                         PIC X(010).                       
048800 PROCEDURE DIVISION.                                                      
048900*----------------------------------------------------------------*        
049000*    0000-INICIA - PARAGRAFO PRINCIPAL DO PROGRAMA                        
049100*----------------------------------------------------------------*        
049200 0000-INICIA.                                                             
049300     PERFORM 0010-ABRIR-ARQUIVOS                                          
049400         THRU 0010-ABRIR-ARQUIVOS-EXIT.                                   
049500     PERFORM 0100-CARREGA-COMPONENTES                                     
049600         THRU 0100-CARREGA-COMPONENTES-EXIT.                              
049700     PERFORM 0200-LE-ITEM                                                 
049800         THRU 0200-LE-ITEM-EXIT.                                          
049900     PERFORM 1000-PROCESSA-GRUPOS                                         
050000         THRU 1000-PROCESSA-GRUPOS-EXIT                                   
050100         UNTIL ITEM-TERMINOU.                                             
050200     PERFORM 8000-TERMINA                                                 
050300         THRU 8000-TERMINA-EXIT.                                          
050400     STOP RUN.                                                            
050500*----------------------------------------------------------------*        
050600*    0010-ABRIR-ARQUIVOS - ABRE OS ARQUIVOS DE ENTRADA E SAIDA            
050700*----------------------------------------------------------------*        
050800 0010-ABRIR-ARQUIVOS.                                                     
050900     OPEN INPUT  ARQ-ITEM                                                 
051000          INPUT  ARQ-COMPONENTE                                           
051100          OUTPUT ARQ-PRODUTO                                              
051200          OUTPUT ARQ-VARIANTE                                             
051300          OUTPUT ARQ-METADADO                                             
051400          OUTPUT ARQ-RESUMO.                                              
051500     IF WT-ST-ITEM NOT = "00"                                             
051600         DISPLAY "ERRO AO ABRIR ITEMEXT - STATUS " WT-ST-ITEM             
051700         MOVE 99 TO WT-EXIT-ITEM                                          
051800         GO TO 0010-ABRIR-ARQUIVOS-EXIT                                   
051900     END-IF.                                                              
052000     IF WT-ST-COMP NOT = "00"                                             
052100         DISPLAY "ERRO AO ABRIR COMPEXT - STATUS " WT-ST-COMP             
052200         MOVE 99 TO WT-EXIT-ITEM                                          
052300     END-IF.                                                              
052400 0010-ABRIR-ARQUIVOS-EXIT.                                                
052500     EXIT.                                                                
052600*----------------------------------------------------------------*        
052700*    0100-CARREGA-COMPONENTES - CARGA TOTAL DO EXTRATO DE                 
052800*    COMPONENTES EM MEMORIA (ARQUIVO CHEGA ORDENADO POR ITEM/             
052900*    RANK - A PESQUISA POSTERIOR E LINEAR POR ITEM-NO)                    
053000*----------------------------------------------------------------*        
053100 0100-CARREGA-COMPONENTES.                                                
053200     MOVE 0 TO WT-EXIT-COMP.                                              
053300     PERFORM 0110-LE-COMPONENTE                                           
053400         THRU 0110-LE-COMPONENTE-EXIT.                                    
053500     PERFORM 0120-ACUMULA-COMPONENTE                                      
053600         THRU 0120-ACUMULA-COMPONENTE-EXIT                                
053700         UNTIL COMP-TERMINOU.                                             
053800 0100-CARREGA-COMPONENTES-EXIT.                                           
053900     EXIT.                                                                
054000*----------------------------------------------------------------*        
054100*    0110-LE-COMPONENTE - LE UM REGISTRO DO EXTRATO DE COMPONENTE         
054200*----------------------------------------------------------------*        
054300 0110-LE-COMPONENTE.                                                      
054400     READ ARQ-COMPONENTE                                                  
054500         AT END                                                           
054600             MOVE 99 TO WT-EXIT-COMP                                      
054700             GO TO 0110-LE-COMPONENTE-EXIT                                
054800     END-READ.                                                            
054900     IF WT-ST-COMP NOT = "00"                                             
055000         DISPLAY "ERRO NA LEITURA DE COMPEXT - STATUS " WT-ST-COMP        
055100         MOVE 99 TO WT-EXIT-COMP                                          
055200         GO TO 0110-LE-COMPONENTE-EXIT                                    
055300     END-IF.                                                              
055400     MOVE PARENT-ITEM-NO           TO WS-CLD-PARENT-NO.                   
055500     MOVE COMP-RANK                TO WS-CLD-RANK.                        
055600     MOVE COMP-METAL-TYPE          TO WS-CLD-METAL-TYPE.                  
055700     MOVE COMP-GEM-SHAPE           TO WS-CLD-GEM-SHAPE.                   
055800     MOVE COMP-GEM-MATERIAL-TYPE   TO WS-CLD-GEM-MATERIAL.                
055900     MOVE COMP-GEM-GRADE-CLARITY   TO WS-CLD-GEM-CLARITY.                 
056000     MOVE COMP-STONE-DEW-CARATS    TO WS-CLD-DEW-CARATS.                  
056100     MOVE COMP-PIECES-PER          TO WS-CLD-PIECES-PER.                  
056200     MOVE COMP-GEM-LENGTH-MM       TO WS-CLD-GEM-LENGTH-MM.               
056300     MOVE COMP-GEM-WIDTH-MM        TO WS-CLD-GEM-WIDTH-MM.                
056400     MOVE COMP-DESCRIPTION         TO WS-CLD-DESCRICAO.                   
056500 0110-LE-COMPONENTE-EXIT.                                                 
056600     EXIT.                                                                
056700*----------------------------------------------------------------*        
056800*    0120-ACUMULA-COMPONENTE - GUARDA O COMPONENTE LIDO NA TABELA         
056900*    EM MEMORIA E LE O PROXIMO                                            
057000*----------------------------------------------------------------*        
057100 0120-ACUMULA-COMPONENTE.                                                 
057200     IF WS-CMP-QTDE >= WC-MAX-COMPONENTES                                 
057300         DISPLAY "TABELA DE COMPONENTES CHEIA - EXTRATO TRUNCADO"         
057400         MOVE 99 TO WT-EXIT-COMP                                          
057500         GO TO 0120-ACUMULA-COMPONENTE-EXIT                               
057600     END-IF.                                                              
057700     ADD 1 TO WS-CMP-QTDE.                                                
057800     SET WS-CMP-IDX TO WS-CMP-QTDE.                                       
057900     MOVE WS-CLD-PARENT-NO    TO WS-CMP-PARENT-NO (WS-CMP-IDX).           
058000     MOVE WS-CLD-RANK         TO WS-CMP-RANK (WS-CMP-IDX).                
058100     MOVE WS-CLD-METAL-TYPE   TO WS-CMP-METAL-TYPE (WS-CMP-IDX).          
058200     MOVE WS-CLD-GEM-SHAPE    TO WS-CMP-GEM-SHAPE (WS-CMP-IDX).           
058300     MOVE WS-CLD-GEM-MATERIAL TO WS-CMP-GEM-MATERIAL (WS-CMP-IDX).        
058400     MOVE WS-CLD-GEM-CLARITY  TO WS-CMP-GEM-CLARITY (WS-CMP-IDX).         
058500     MOVE WS-CLD-DEW-CARATS   TO WS-CMP-DEW-CARATS (WS-CMP-IDX).          
058600     MOVE WS-CLD-PIECES-PER   TO WS-CMP-PIECES-PER (WS-CMP-IDX).          
058700     MOVE WS-CLD-GEM-LENGTH-MM                                            
058800         TO WS-CMP-GEM-LENGTH-MM (WS-CMP-IDX).                            
058900     MOVE WS-CLD-GEM-WIDTH-MM TO WS-CMP-GEM-WIDTH-MM (WS-CMP-IDX).        
059000     MOVE WS-CLD-DESCRICAO    TO WS-CMP-DESCRICAO (WS-CMP-IDX).           
059100     PERFORM 0110-LE-COMPONENTE                                           
059200         THRU 0110-LE-COMPONENTE-EXIT.                                    
059300 0120-ACUMULA-COMPONENTE-EXIT.                                            
059400     EXIT.                                                                
059500*----------------------------------------------------------------*        
059600*    0200-LE-ITEM - LE O PROXIMO ITEM DO EXTRATO, IGNORANDO OS            
059700*    QUE CHEGAREM SEM GRUPO WEB PREENCHIDO                                
059800*----------------------------------------------------------------*        
059900 0200-LE-ITEM.                                                            
060000     READ ARQ-ITEM                                                        
060100         AT END                                                           
060200             MOVE 99 TO WT-EXIT-ITEM                                      
060300             GO TO 0200-LE-ITEM-EXIT                                      
060400     END-READ.                                                            
060500     IF WT-ST-ITEM NOT = "00"                                             
060600         DISPLAY "ERRO NA LEITURA DE ITEMEXT - STATUS " WT-ST-ITEM        
060700         MOVE 99 TO WT-EXIT-ITEM                                          
060800         GO TO 0200-LE-ITEM-EXIT                                          
060900     END-IF.                                                              
061000     IF WEB-PRODUCT-GROUP-ID = SPACES                                     
061100         GO TO 0200-LE-ITEM                                               
061200     END-IF.                                                              
061300 0200-LE-ITEM-EXIT.                                                       
061400     EXIT.                                                                
061500*----------------------------------------------------------------*        
061600*    1000-PROCESSA-GRUPOS - CONTROL BREAK PRINCIPAL POR                   
061700*    WEB-PRODUCT-GROUP-ID. NO INICIO DESTE PARAGRAFO O BUFFER             
061800*    DO ARQ-ITEM JA CONTEM O PRIMEIRO ITEM DO PROXIMO GRUPO               
061900*----------------------------------------------------------------*        
062000 1000-PROCESSA-GRUPOS.                                                    
062100     MOVE 0 TO WS-GRI-QTDE.                                               
062200     MOVE ARQ-ITEM-REGISTRO TO WS-ITEM-LIDER-AREA.                        
062300     ADD 1 TO WT-CT-GRUPOS-PROC.                                          
062400     PERFORM 1100-ACUMULA-ITEM-GRUPO                                      
062500         THRU 1100-ACUMULA-ITEM-GRUPO-EXIT                                
062600         UNTIL ITEM-TERMINOU                                              
062700            OR WEB-PRODUCT-GROUP-ID NOT = WSL-GROUP-ID.                   
062800     MOVE "Y" TO WS-GRUPO-VALIDO.                                         
062900     MOVE SPACES TO WS-MENSAGEM-ERRO.                                     
063000     MOVE 0 TO WS-OPC-QTDE.                                               
063100     MOVE 0 TO WS-VAR-QTDE.                                               
063200     PERFORM 2000-MONTA-PRODUTO                                           
063300         THRU 2000-MONTA-PRODUTO-EXIT.                                    
063400     PERFORM 3000-MONTA-VARIANTES                                         
063500         THRU 3000-MONTA-VARIANTES-EXIT.                                  
063600     PERFORM 4000-MONTA-METADADOS                                         
063700         THRU 4000-MONTA-METADADOS-EXIT.                                  
063800     PERFORM 5000-VALIDA-PRODUTO                                          
063900         THRU 5000-VALIDA-PRODUTO-EXIT.                                   
064000     IF GRUPO-E-VALIDO                                                    
064100         PERFORM 6000-GRAVA-GRUPO                                         
064200             THRU 6000-GRAVA-GRUPO-EXIT                                   
064300         ADD 1 TO WT-CT-GRUPOS-OK                                         
064400     ELSE                                                                 
064500         PERFORM 9900-MOSTRA-ERRO                                         
064600             THRU 9900-MOSTRA-ERRO-EXIT                                   
064700         ADD 1 TO WT-CT-GRUPOS-ERRO                                       
064800     END-IF.                                                              
064900 1000-PROCESSA-GRUPOS-EXIT.                                               
065000     EXIT.                                                                
065100*----------------------------------------------------------------*        
065200*    1100-ACUMULA-ITEM-GRUPO - GUARDA O ITEM CORRENTE NA TABELA           
065300*    DO GRUPO E LE O PROXIMO ITEM DO EXTRATO (LEITURA ANTECIPADA)         
065400*----------------------------------------------------------------*        
065500 1100-ACUMULA-ITEM-GRUPO.                                                 
065600     IF WS-GRI-QTDE >= WC-MAX-ITENS-GRUPO                                 
065700         DISPLAY "GRUPO " WSL-GROUP-ID " EXCEDE O MAXIMO DE ITENS"        
065800         GO TO 1100-ACUMULA-ITEM-GRUPO-EXIT                               
065900     END-IF.                                                              
066000     ADD 1 TO WS-GRI-QTDE.                                                
066100     SET WS-GRI-IDX TO WS-GRI-QTDE.                                       
066200     MOVE ITEM-NO             TO WS-GRI-ITEM-NO (WS-GRI-IDX).             
066300     MOVE ITEM-CATEGORY-CODE                                              
066400         TO WS-GRI-CATEGORY-CODE (WS-GRI-IDX).                            
066500     MOVE METAL-STAMP         TO WS-GRI-METAL-STAMP (WS-GRI-IDX).         
066600     MOVE METAL-COLOR         TO WS-GRI-METAL-COLOR (WS-GRI-IDX).         
066700     MOVE METAL-CODE          TO WS-GRI-METAL-CODE (WS-GRI-IDX).          
066800     MOVE PRIMARY-GEM-MATERIAL-TYPE                                       
066900         TO WS-GRI-GEM-MATERIAL (WS-GRI-IDX).                             
067000     MOVE PRIMARY-GEM-SHAPE   TO WS-GRI-GEM-SHAPE (WS-GRI-IDX).           
067100     MOVE RING-SIZE           TO WS-GRI-RING-SIZE (WS-GRI-IDX).           
067200     MOVE PRIMARY-GEM-LENGTH-MM                                           
067300         TO WS-GRI-GEM-LENGTH-MM (WS-GRI-IDX).                            
067400     MOVE PRIMARY-GEM-WIDTH-MM                                            
067500         TO WS-GRI-GEM-WIDTH-MM (WS-GRI-IDX).                             
067600     MOVE STONE-WEIGHT-CARATS                                             
067700         TO WS-GRI-STONE-WEIGHT (WS-GRI-IDX).                             
067800     PERFORM 0200-LE-ITEM                                                 
067900         THRU 0200-LE-ITEM-EXIT.                                          
068000 1100-ACUMULA-ITEM-GRUPO-EXIT.                                            
068100     EXIT.                                                                
068200*----------------------------------------------------------------*        
068300*    2000-MONTA-PRODUTO - MONTA O REGISTRO DE PRODUTO A PARTIR            
068400*    DOS DADOS DO ITEM LIDER DO GRUPO (PRODUCT-MAPPING)                   
068500*----------------------------------------------------------------*        
068600 2000-MONTA-PRODUTO.                                                      
068700     MOVE WSL-GROUP-ID      TO WS-PRD-GROUP-ID.                           
068800     MOVE WC-VENDOR         TO WS-PRD-VENDOR.                             
068900     MOVE WC-STATUS-ATIVO   TO WS-PRD-STATUS.                             
069000     PERFORM 2100-FORMATA-METAL                                           
069100         THRU 2100-FORMATA-METAL-EXIT.                                    
069200     PERFORM 2110-BUSCA-CATEGORIA                                         
069300         THRU 2110-BUSCA-CATEGORIA-EXIT.                                  
069400     PERFORM 2120-BUSCA-MATERIAL                                          
069500         THRU 2120-BUSCA-MATERIAL-EXIT.                                   
069600     PERFORM 2200-MONTA-TITULO                                            
069700         THRU 2200-MONTA-TITULO-EXIT.                                     
069800     PERFORM 2300-MONTA-HANDLE                                            
069900         THRU 2300-MONTA-HANDLE-EXIT.                                     
070000     PERFORM 2400-MONTA-DESCRICAO                                         
070100         THRU 2400-MONTA-DESCRICAO-EXIT.                                  
070200 2000-MONTA-PRODUTO-EXIT.                                                 
070300     EXIT.                                                                
070400*----------------------------------------------------------------*        
070500*    2100-FORMATA-METAL - FORMATA O TEXTO DE METAL CONFORME A             
070600*    REGRA DA CASA (TITULO, DESCRICAO E OPCAO "METAL" COMPARTILHAM        
070700*    ESTA MESMA ROTINA)                                                   
070800*----------------------------------------------------------------*        
070900 2100-FORMATA-METAL.                                                      
071000     MOVE SPACES TO WS-MTF-TEXTO.                                         
071100     MOVE WSL-METAL-COLOR TO WS-TC-ENTRADA.                               
071200     PERFORM 7100-TITLE-CASE THRU 7100-TITLE-CASE-EXIT.                   
071300     IF WSL-E-OURO-14K OR WSL-E-OURO-18K OR WSL-E-OURO-10K                
071400         STRING WSL-METAL-STAMP DELIMITED BY SPACE                        
071500                " " DELIMITED BY SIZE                                     
071600                WS-TC-SAIDA DELIMITED BY SPACE                            
071700                " Gold" DELIMITED BY SIZE                                 
071800                INTO WS-MTF-TEXTO                                         
071900         END-STRING                                                       
072000     ELSE                                                                 
072100         IF WSL-E-PRATA                                                   
072200             STRING WS-TC-SAIDA DELIMITED BY SPACE                        
072300                    " Silver" DELIMITED BY SIZE                           
072400                    INTO WS-MTF-TEXTO                                     
072500             END-STRING                                                   
072600         ELSE                                                             
072700             IF WSL-E-PLATINA                                             
072800                 MOVE "Platinum" TO WS-MTF-TEXTO                          
072900             ELSE                                                         
073000                 IF WSL-E-TANTALO                                         
073100                     IF WSL-METAL-COLOR = SPACES                          
073200                         MOVE "Tantalum" TO WS-MTF-TEXTO                  
073300                     ELSE                                                 
073400                         STRING "Tantalum " DELIMITED BY SIZE             
073500                                WS-TC-SAIDA DELIMITED BY SPACE            
073600                                INTO WS-MTF-TEXTO                         
073700                         END-STRING                                       
073800                     END-IF                                               
073900                 ELSE                                                     
074000                     IF WSL-E-TITANIO                                     
074100                         IF WSL-METAL-COLOR = SPACES                      
074200                             MOVE "Titanium" TO WS-MTF-TEXTO              
074300                         ELSE                                             
074400                             STRING "Titanium " DELIMITED BY SIZE         
074500                                    WS-TC-SAIDA DELIMITED BY SPACE        
074600                                    INTO WS-MTF-TEXTO                     
074700                             END-STRING                                   
074800                         END-IF                                           
074900                     ELSE                                                 
075000                         STRING WSL-METAL-STAMP DELIMITED BY SPACE        
075100                                " " DELIMITED BY SIZE                     
075200                                WS-TC-SAIDA DELIMITED BY SPACE            
075300                                INTO WS-MTF-TEXTO                         
075400                         END-STRING                                       
075500                     END-IF                                               
075600                 END-IF                                                   
075700             END-IF                                                       
075800         END-IF                                                           
075900     END-IF.                                                              
076000     PERFORM 7200-CALCULA-TAMANHO THRU 7200-CALCULA-TAMANHO-EXIT.         
076100     MOVE WS-TC-IND TO WS-MTF-TAMANHO.                                    
076200 2100-FORMATA-METAL-EXIT.                                                 
076300     EXIT.                                                                
076400*----------------------------------------------------------------*        
076500*    ROTINAS DE USO GERAL - NAO DEPENDEM DE GRUPO OU ITEM ATUAL           
076600*----------------------------------------------------------------*        
076700*    02/03/2021  AMN    ROTINA GENERICA DE CAPITALIZACAO                  
076800*    11/08/2026  RNF    CH-7340 EVITAR FUNCAO INTRINSECA                  
076900*----------------------------------------------------------------*        
077000 7100-TITLE-CASE.                                                         
077100     MOVE SPACES TO WS-TC-SAIDA.                                          
077200     MOVE WS-TC-ENTRADA TO WS-TC-SAIDA.                                   
077300     INSPECT WS-TC-SAIDA CONVERTING WC-ALFA-MAIUSC                        
077400             TO WC-ALFA-MINUSC.                                           
077500     MOVE "S" TO WS-TC-INICIO-PALAVRA.                                    
077600     MOVE 1 TO WS-TC-IND.                                                 
077700     PERFORM 7101-MAIUSCULA-SE-INICIO                                     
077800         THRU 7101-MAIUSCULA-SE-INICIO-EXIT                               
077900         UNTIL WS-TC-IND > 40.                                            
078000 7100-TITLE-CASE-EXIT.                                                    
078100     EXIT.                                                                
078200*----------------------------------------------------------------*        
078300 7101-MAIUSCULA-SE-INICIO.                                                
078400     IF WS-TC-SAIDA (WS-TC-IND:1) = SPACE                                 
078500         MOVE "S" TO WS-TC-INICIO-PALAVRA                                 
078600     ELSE                                                                 
078700         IF WS-TC-INICIO-PALAVRA = "S"                                    
078800             PERFORM 7110-MAIUSCULA-1-CHAR                                
078900         END-IF                                                           
079000         MOVE "N" TO WS-TC-INICIO-PALAVRA                                 
079100     END-IF.                                                              
079200     ADD 1 TO WS-TC-IND.                                                  
079300 7101-MAIUSCULA-SE-INICIO-EXIT.                                           
079400     EXIT.                                                                
079500*----------------------------------------------------------------*        
079600 7110-MAIUSCULA-1-CHAR.                                                   
079700     MOVE 1 TO WC-ALFA-IND.                                               
079800     PERFORM 7111-COMPARA-1-LETRA                                         
079900         THRU 7111-COMPARA-1-LETRA-EXIT                                   
080000         UNTIL WC-ALFA-IND > 26.                                          
080100 7110-MAIUSCULA-1-CHAR-EXIT.                                              
080200     EXIT.                                                                
080300*----------------------------------------------------------------*        
080400 7111-COMPARA-1-LETRA.                                                    
080500     IF WS-TC-SAIDA (WS-TC-IND:1) =                                       
080600                 WC-ALFA-MINUSC (WC-ALFA-IND:1)                           
080700         MOVE WC-ALFA-MAIUSC (WC-ALFA-IND:1)                              
080800                 TO WS-TC-SAIDA (WS-TC-IND:1)                             
080900         MOVE 27 TO WC-ALFA-IND                                           
081000     ELSE                                                                 
081100         ADD 1 TO WC-ALFA-IND                                             
081200     END-IF.                                                              
081300 7111-COMPARA-1-LETRA-EXIT.                                               
081400     EXIT.                                                                
081500*----------------------------------------------------------------*        
081600*    CALCULA O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE UM CAMPO  *        
081700*    DE TEXTO - USADO PARA MONTAR STRING SEM SOBRA DE BRANCOS    *        
081800*----------------------------------------------------------------*        
081900 7200-CALCULA-TAMANHO.                                                    
082000     MOVE 30 TO WS-TC-IND.                                                
082100     PERFORM 7201-RECUA-1-POSICAO                                         
082200         THRU 7201-RECUA-1-POSICAO-EXIT                                   
082300         UNTIL WS-TC-IND = 0                                              
082400             OR WS-MTF-TEXTO (WS-TC-IND:1) NOT = SPACE.                   
082500 7200-CALCULA-TAMANHO-EXIT.                                               
082600     EXIT.                                                                
082700*----------------------------------------------------------------*        
082800 7201-RECUA-1-POSICAO.                                                    
082900     SUBTRACT 1 FROM WS-TC-IND.                                           
083000 7201-RECUA-1-POSICAO-EXIT.                                               
083100     EXIT.                                                                
083200*----------------------------------------------------------------*        
083300*    PESQUISA O NOME DE EXIBICAO DA CATEGORIA DO ITEM LIDER NA            
083400*    WC-TABELA-CATEGORIA - CODIGO DESCONHECIDO PASSA INALTERADO           
083500*----------------------------------------------------------------*        
083600 2110-BUSCA-CATEGORIA.                                                    
083700     MOVE "N" TO WS-PTB-ACHOU.                                            
083800     MOVE WSL-CATEGORY-CODE TO WS-PRD-TYPE.                               
083900     MOVE 1 TO WS-PTB-IND.                                                
084000     PERFORM 2111-COMPARA-1-CATEGORIA                                     
084100         THRU 2111-COMPARA-1-CATEGORIA-EXIT                               
084200         UNTIL WS-PTB-IND > 6                                             
084300             OR WS-PTB-ACHOU = "S".                                       
084400 2110-BUSCA-CATEGORIA-EXIT.                                               
084500     EXIT.                                                                
084600*----------------------------------------------------------------*        
084700 2111-COMPARA-1-CATEGORIA.                                                
084800     IF WSL-CATEGORY-CODE = WC-CAT-CODIGO (WS-PTB-IND)                    
084900         MOVE WC-CAT-NOME-EXIBICAO (WS-PTB-IND) TO WS-PRD-TYPE            
085000         MOVE "S" TO WS-PTB-ACHOU                                         
085100     END-IF.                                                              
085200     ADD 1 TO WS-PTB-IND.                                                 
085300 2111-COMPARA-1-CATEGORIA-EXIT.                                           
085400     EXIT.                                                                
085500*----------------------------------------------------------------*        
085600*    PESQUISA O NOME DE EXIBICAO DO MATERIAL DA PEDRA PRINCIPAL           
085700*    NA WC-TABELA-MATERIAL - CODIGO DESCONHECIDO PASSA INALTERADO         
085800*----------------------------------------------------------------*        
085900 2120-BUSCA-MATERIAL.                                                     
086000     MOVE "N" TO WS-PTB-ACHOU.                                            
086100     MOVE SPACES TO WS-MAT-NOME-ACHADO.                                   
086200     IF WSL-GEM-MATERIAL = SPACES                                         
086300         GO TO 2120-BUSCA-MATERIAL-EXIT                                   
086400     END-IF.                                                              
086500     MOVE WSL-GEM-MATERIAL TO WS-MAT-NOME-ACHADO.                         
086600     MOVE 1 TO WS-PTB-IND.                                                
086700     PERFORM 2121-COMPARA-1-MATERIAL                                      
086800         THRU 2121-COMPARA-1-MATERIAL-EXIT                                
086900         UNTIL WS-PTB-IND > 8                                             
087000             OR WS-PTB-ACHOU = "S".                                       
087100 2120-BUSCA-MATERIAL-EXIT.                                                
087200     EXIT.                                                                
087300*----------------------------------------------------------------*        
087400 2121-COMPARA-1-MATERIAL.                                                 
087500     IF WSL-GEM-MATERIAL = WC-MAT-CODIGO (WS-PTB-IND)                     
087600         MOVE WC-MAT-NOME (WS-PTB-IND) TO WS-MAT-NOME-ACHADO              
087700         MOVE "S" TO WS-PTB-ACHOU                                         
087800     END-IF.                                                              
087900     ADD 1 TO WS-PTB-IND.                                                 
088000 2121-COMPARA-1-MATERIAL-EXIT.                                            
088100     EXIT.                                                                
088200*----------------------------------------------------------------*        
088300*    2200-MONTA-TITULO - MONTA O TITULO DO PRODUTO A PARTIR DAS           
088400*    PARTES DO ITEM LIDER, OMITINDO AS PARTES EM BRANCO/ZERO              
088500*----------------------------------------------------------------*        
088600*    21/06/2021  AMN    CH-6048 TITULO AMPLIADO PARA 120 POSICOES         
088700*    09/08/2026  RNF    CH-7342 BRUTO 255 P/ DETECTAR ESTOURO             
088800*----------------------------------------------------------------*        
088900 2200-MONTA-TITULO.                                                       
089000     MOVE SPACES TO WS-TIT-BRUTO.                                         
089100     MOVE ZERO TO WS-TIT-TAMANHO.                                         
089200     IF WSL-STONE-WEIGHT > 0                                              
089300         MOVE WSL-STONE-WEIGHT TO WS-ED-PESO                              
089400         MOVE SPACES TO WS-TIT-PARTE                                      
089500         PERFORM 2210-FORMATA-PARTE-PESO-TITULO                           
089600             THRU 2210-FORMATA-PARTE-PESO-TITULO-EXIT                     
089700         PERFORM 7300-ACRESCENTA-PARTE-TITULO                             
089800             THRU 7300-ACRESCENTA-PARTE-TITULO-EXIT                       
089900     END-IF.                                                              
090000     IF WSL-GEM-SHAPE NOT = SPACES                                        
090100         MOVE SPACES TO WS-TC-ENTRADA                                     
090200         MOVE WSL-GEM-SHAPE TO WS-TC-ENTRADA                              
090300         PERFORM 7100-TITLE-CASE THRU 7100-TITLE-CASE-EXIT                
090400         MOVE SPACES TO WS-TIT-PARTE                                      
090500         MOVE WS-TC-SAIDA TO WS-TIT-PARTE                                 
090600         PERFORM 7300-ACRESCENTA-PARTE-TITULO                             
090700             THRU 7300-ACRESCENTA-PARTE-TITULO-EXIT                       
090800     END-IF.                                                              
090900     IF WS-MAT-NOME-ACHADO NOT = SPACES                                   
091000         MOVE SPACES TO WS-TIT-PARTE                                      
091100         MOVE WS-MAT-NOME-ACHADO TO WS-TIT-PARTE                          
091200         PERFORM 7300-ACRESCENTA-PARTE-TITULO                             
091300             THRU 7300-ACRESCENTA-PARTE-TITULO-EXIT                       
091400     END-IF.                                                              
091500     IF WSL-SUBGROUP-CODE NOT = SPACES                                    
091600         MOVE SPACES TO WS-TC-ENTRADA                                     
091700         MOVE WSL-SUBGROUP-CODE TO WS-TC-ENTRADA                          
091800         PERFORM 7100-TITLE-CASE THRU 7100-TITLE-CASE-EXIT                
091900         MOVE SPACES TO WS-TIT-PARTE                                      
092000         MOVE WS-TC-SAIDA TO WS-TIT-PARTE                                 
092100         PERFORM 7300-ACRESCENTA-PARTE-TITULO                             
092200             THRU 7300-ACRESCENTA-PARTE-TITULO-EXIT                       
092300     END-IF.                                                              
092400     IF WSL-CATEGORY-CODE NOT = SPACES                                    
092500         MOVE SPACES TO WS-TC-ENTRADA                                     
092600         MOVE WSL-CATEGORY-CODE TO WS-TC-ENTRADA                          
092700         PERFORM 7100-TITLE-CASE THRU 7100-TITLE-CASE-EXIT                
092800         MOVE SPACES TO WS-TIT-PARTE                                      
092900         MOVE WS-TC-SAIDA TO WS-TIT-PARTE                                 
093000         PERFORM 7300-ACRESCENTA-PARTE-TITULO                             
093100             THRU 7300-ACRESCENTA-PARTE-TITULO-EXIT                       
093200     END-IF.                                                              
093300     IF WSL-METAL-STAMP NOT = SPACES                                      
093400             AND WSL-METAL-COLOR NOT = SPACES                             
093500         MOVE SPACES TO WS-TIT-PARTE                                      
093600         MOVE 30 TO WS-TIT-IND                                            
093700         PERFORM 7301-RECUA-TAMANHO-PARTE                                 
093800             THRU 7301-RECUA-TAMANHO-PARTE-EXIT                           
093900             UNTIL WS-TIT-IND = 0                                         
094000                 OR WS-MTF-TEXTO (WS-TIT-IND:1) NOT = SPACE               
094100         STRING "in " DELIMITED BY SIZE                                   
094200                WS-MTF-TEXTO (1:WS-TIT-IND) DELIMITED BY SIZE             
094300                INTO WS-TIT-PARTE                                         
094400         END-STRING                                                       
094500         PERFORM 7300-ACRESCENTA-PARTE-TITULO                             
094600             THRU 7300-ACRESCENTA-PARTE-TITULO-EXIT                       
094700     END-IF.                                                              
094800     MOVE WS-TIT-BRUTO TO WS-PRD-TITLE.                                   
094900 2200-MONTA-TITULO-EXIT.                                                  
095000     EXIT.                                                                
095100*----------------------------------------------------------------*        
095200*    MONTA "N.NN CTW" OU "N.NN CTW DEW" (MOISSANITE) SEM O BRANCO         
095300*    DE SUPRESSAO DA EDICAO Z9.99 NA FRENTE DO VALOR                      
095400*----------------------------------------------------------------*        
095500 2210-FORMATA-PARTE-PESO-TITULO.                                          
095600     IF WSL-GEM-MATERIAL = "MOISSANITE"                                   
095700         IF WS-ED-PESO (1:1) = SPACE                                      
095800             STRING WS-ED-PESO (2:4) DELIMITED BY SIZE                    
095900                    " CTW DEW" DELIMITED BY SIZE                          
096000                    INTO WS-TIT-PARTE                                     
096100             END-STRING                                                   
096200         ELSE                                                             
096300             STRING WS-ED-PESO DELIMITED BY SIZE                          
096400                    " CTW DEW" DELIMITED BY SIZE                          
096500                    INTO WS-TIT-PARTE                                     
096600             END-STRING                                                   
096700         END-IF                                                           
096800     ELSE                                                                 
096900         IF WS-ED-PESO (1:1) = SPACE                                      
097000             STRING WS-ED-PESO (2:4) DELIMITED BY SIZE                    
097100                    " CTW" DELIMITED BY SIZE                              
097200                    INTO WS-TIT-PARTE                                     
097300             END-STRING                                                   
097400         ELSE                                                             
097500             STRING WS-ED-PESO DELIMITED BY SIZE                          
097600                    " CTW" DELIMITED BY SIZE                              
097700                    INTO WS-TIT-PARTE                                     
097800             END-STRING                                                   
097900         END-IF                                                           
098000     END-IF.                                                              
098100 2210-FORMATA-PARTE-PESO-TITULO-EXIT.                                     
098200     EXIT.                                                                
098300*----------------------------------------------------------------*        
098400*    ACRESCENTA WS-TIT-PARTE AO TITULO EM MONTAGEM (WS-TIT-BRUTO),        
098500*    SEPARANDO POR UM BRANCO - NAO FAZ NADA SE A PARTE ESTIVER EM         
098600*    BRANCO.  COPIA POR INDICE (NAO POR STRING ... DELIMITED BY           
098700*    SPACE) PORQUE O PROPRIO WS-TIT-BRUTO JA CONTEM BRANCOS               
098800*    EMBUTIDOS ENTRE AS PARTES ANTERIORES - UM STRING QUE USASSE          
098900*    WS-TIT-BRUTO COMO ORIGEM E DESTINO AO MESMO TEMPO PARARIA NO         
099000*    PRIMEIRO BRANCO EMBUTIDO E PERDERIA AS PARTES JA MONTADAS            
099100*----------------------------------------------------------------*        
099200*    09/08/2026  RNF    CH-7342 TROCADO STRING AUTO-REFERENTE POR         
099300*                        COPIA INDEXADA - EVITA TRUNCAR O TITULO          
099400*                        NO 1O BRANCO JA ACUMULADO                        
099500*----------------------------------------------------------------*        
099600 7300-ACRESCENTA-PARTE-TITULO.                                            
099700     IF WS-TIT-PARTE = SPACES                                             
099800         GO TO 7300-ACRESCENTA-PARTE-TITULO-EXIT                          
099900     END-IF.                                                              
100000     MOVE 60 TO WS-TIT-IND.                                               
100100     PERFORM 7301-RECUA-TAMANHO-PARTE                                     
100200         THRU 7301-RECUA-TAMANHO-PARTE-EXIT                               
100300         UNTIL WS-TIT-IND = 0                                             
100400             OR WS-TIT-PARTE (WS-TIT-IND:1) NOT = SPACE.                  
100500     IF WS-TIT-TAMANHO = 0                                                
100600         MOVE WS-TIT-PARTE (1:WS-TIT-IND)                                 
100700             TO WS-TIT-BRUTO (1:WS-TIT-IND)                               
100800         MOVE WS-TIT-IND TO WS-TIT-TAMANHO                                
100900     ELSE                                                                 
101000         IF (WS-TIT-TAMANHO + 1 + WS-TIT-IND) <= 255                      
101100             ADD 1 TO WS-TIT-TAMANHO                                      
101200             MOVE SPACE TO WS-TIT-BRUTO (WS-TIT-TAMANHO:1)                
101300             MOVE WS-TIT-PARTE (1:WS-TIT-IND)                             
101400                 TO WS-TIT-BRUTO (WS-TIT-TAMANHO + 1:WS-TIT-IND)          
101500             ADD WS-TIT-IND TO WS-TIT-TAMANHO                             
101600         ELSE                                                             
101700             MOVE 255 TO WS-TIT-TAMANHO                                   
101800         END-IF                                                           
101900     END-IF.                                                              
102000 7300-ACRESCENTA-PARTE-TITULO-EXIT.                                       
102100     EXIT.                                                                
102200*----------------------------------------------------------------*        
102300*    RECUA 1 POSICAO NO INDICE DA PARTE DO TITULO EM EXAME, PARA          
102400*    A 7300 ACHAR O TAMANHO UTIL (SEM BRANCOS A DIREITA) DA PARTE         
102500*----------------------------------------------------------------*        
102600 7301-RECUA-TAMANHO-PARTE.                                                
102700     SUBTRACT 1 FROM WS-TIT-IND.                                          
102800 7301-RECUA-TAMANHO-PARTE-EXIT.                                           
102900     EXIT.                                                                
103000*----------------------------------------------------------------*        
103100*    2300-MONTA-HANDLE - MONTA O HANDLE (URL) A PARTIR DO TITULO          
103200*    MINUSCULO, SO LETRAS/DIGITOS/HIFEN, HIFENS SEM REPETICAO,            
103300*    SEGUIDO DE "-" E DO GROUP-ID MINUSCULO                               
103400*----------------------------------------------------------------*        
103500*    21/06/2019  AMC    CH-5502 VERSAO ORIGINAL                           
103600*----------------------------------------------------------------*        
103700 2300-MONTA-HANDLE.                                                       
103800     MOVE SPACES TO WS-HDL-BRUTO.                                         
103900     MOVE SPACES TO WS-HDL-MONTADO.                                       
104000     MOVE WS-PRD-TITLE TO WS-HDL-BRUTO.                                   
104100     INSPECT WS-HDL-BRUTO CONVERTING WC-ALFA-MAIUSC                       
104200             TO WC-ALFA-MINUSC.                                           
104300     PERFORM 7220-CALCULA-TAMANHO-HANDLE                                  
104400         THRU 7220-CALCULA-TAMANHO-HANDLE-EXIT.                           
104500     MOVE 0 TO WS-HDL-IND-SAIDA.                                          
104600     MOVE "Y" TO WS-HDL-ULTIMO-HIFEN.                                     
104700     MOVE 1 TO WS-HDL-IND.                                                
104800     PERFORM 2310-FILTRA-CARACTER-HANDLE                                  
104900         THRU 2310-FILTRA-CARACTER-HANDLE-EXIT                            
105000         UNTIL WS-HDL-IND > WS-HDL-TAMANHO.                               
105100     IF WS-HDL-IND-SAIDA > 0                                              
105200             AND WS-HDL-MONTADO (WS-HDL-IND-SAIDA:1) = "-"                
105300         SUBTRACT 1 FROM WS-HDL-IND-SAIDA                                 
105400     END-IF.                                                              
105500     ADD 1 TO WS-HDL-IND-SAIDA.                                           
105600     MOVE "-" TO WS-HDL-MONTADO (WS-HDL-IND-SAIDA:1).                     
105700     MOVE SPACES TO WS-TC-ENTRADA.                                        
105800     MOVE WSL-GROUP-ID TO WS-TC-ENTRADA.                                  
105900     MOVE WS-TC-ENTRADA TO WS-TC-SAIDA.                                   
106000     INSPECT WS-TC-SAIDA CONVERTING WC-ALFA-MAIUSC                        
106100             TO WC-ALFA-MINUSC.                                           
106200     MOVE 12 TO WS-TC-IND.                                                
106300     PERFORM 2301-RECUA-GROUP-ID                                          
106400         THRU 2301-RECUA-GROUP-ID-EXIT                                    
106500         UNTIL WS-TC-IND = 0                                              
106600             OR WS-TC-SAIDA (WS-TC-IND:1) NOT = SPACE.                    
106700     MOVE 1 TO WS-HDL-IND.                                                
106800     PERFORM 2302-COPIA-GROUP-ID-HANDLE                                   
106900         THRU 2302-COPIA-GROUP-ID-HANDLE-EXIT                             
107000         UNTIL WS-HDL-IND > WS-TC-IND                                     
107100             OR WS-HDL-IND-SAIDA >= 255.                                  
107200     MOVE WS-HDL-MONTADO TO WS-PRD-HANDLE.                                
107300 2300-MONTA-HANDLE-EXIT.                                                  
107400     EXIT.                                                                
107500*----------------------------------------------------------------*        
107600 2301-RECUA-GROUP-ID.                                                     
107700     SUBTRACT 1 FROM WS-TC-IND.                                           
107800 2301-RECUA-GROUP-ID-EXIT.                                                
107900     EXIT.                                                                
108000*----------------------------------------------------------------*        
108100 2302-COPIA-GROUP-ID-HANDLE.                                              
108200     ADD 1 TO WS-HDL-IND-SAIDA.                                           
108300     MOVE WS-TC-SAIDA (WS-HDL-IND:1)                                      
108400         TO WS-HDL-MONTADO (WS-HDL-IND-SAIDA:1).                          
108500     ADD 1 TO WS-HDL-IND.                                                 
108600 2302-COPIA-GROUP-ID-HANDLE-EXIT.                                         
108700     EXIT.                                                                
108800*----------------------------------------------------------------*        
108900*    COPIA 1 CARACTER DO TITULO BRUTO PARA O HANDLE EM MONTAGEM,          
109000*    TROCANDO BRANCO POR HIFEN, DESCARTANDO PONTUACAO E                   
109100*    COLAPSANDO SEQUENCIAS DE HIFEN EM UM SO                              
109200*----------------------------------------------------------------*        
109300 2310-FILTRA-CARACTER-HANDLE.                                             
109400     MOVE WS-HDL-BRUTO (WS-HDL-IND:1) TO WS-HDL-CARACTER.                 
109500     IF WS-HDL-CARACTER = SPACE                                           
109600         MOVE "-" TO WS-HDL-CARACTER                                      
109700     END-IF.                                                              
109800     IF (WS-HDL-CARACTER >= "a" AND WS-HDL-CARACTER <= "z")               
109900             OR (WS-HDL-CARACTER >= "0"                                   
110000                 AND WS-HDL-CARACTER <= "9")                              
110100         ADD 1 TO WS-HDL-IND-SAIDA                                        
110200         MOVE WS-HDL-CARACTER                                             
110300             TO WS-HDL-MONTADO (WS-HDL-IND-SAIDA:1)                       
110400         MOVE "N" TO WS-HDL-ULTIMO-HIFEN                                  
110500     ELSE                                                                 
110600         IF WS-HDL-CARACTER = "-"                                         
110700                 AND WS-HDL-ULTIMO-HIFEN NOT = "Y"                        
110800                 AND WS-HDL-IND-SAIDA > 0                                 
110900             ADD 1 TO WS-HDL-IND-SAIDA                                    
111000             MOVE "-" TO WS-HDL-MONTADO (WS-HDL-IND-SAIDA:1)              
111100             MOVE "Y" TO WS-HDL-ULTIMO-HIFEN                              
111200         END-IF                                                           
111300     END-IF.                                                              
111400     ADD 1 TO WS-HDL-IND.                                                 
111500 2310-FILTRA-CARACTER-HANDLE-EXIT.                                        
111600     EXIT.                                                                
111700*----------------------------------------------------------------*        
111800*    CALCULA O TAMANHO UTIL DO TITULO BRUTO (SEM BRANCOS A                
111900*    DIREITA) ANTES DA FILTRAGEM DO HANDLE                                
112000*----------------------------------------------------------------*        
112100 7220-CALCULA-TAMANHO-HANDLE.                                             
112200     MOVE 180 TO WS-HDL-TAMANHO.                                          
112300     PERFORM 7221-RECUA-TAMANHO-HANDLE                                    
112400         THRU 7221-RECUA-TAMANHO-HANDLE-EXIT                              
112500         UNTIL WS-HDL-TAMANHO = 0                                         
112600             OR WS-HDL-BRUTO (WS-HDL-TAMANHO:1) NOT = SPACE.              
112700 7220-CALCULA-TAMANHO-HANDLE-EXIT.                                        
112800     EXIT.                                                                
112900*----------------------------------------------------------------*        
113000 7221-RECUA-TAMANHO-HANDLE.                                               
113100     SUBTRACT 1 FROM WS-HDL-TAMANHO.                                      
113200 7221-RECUA-TAMANHO-HANDLE-EXIT.                                          
113300     EXIT.                                                                
113400*----------------------------------------------------------------*        
113500*    2400-MONTA-DESCRICAO - MONTA A DESCRICAO DE VITRINE, ATE 3           
113600*    CLAUSULAS SEPARADAS POR PONTO, SEGUIDAS DO PONTO FINAL               
113700*----------------------------------------------------------------*        
113800*    21/06/2019  AMC    CH-5502 VERSAO ORIGINAL                           
113900*----------------------------------------------------------------*        
114000 2400-MONTA-DESCRICAO.                                                    
114100     MOVE SPACES TO WS-DSC-MONTADA.                                       
114200     MOVE ZERO TO WS-DSC-TAMANHO.                                         
114300     IF WS-MAT-NOME-ACHADO NOT = SPACES                                   
114400         MOVE SPACES TO WS-TIT-PARTE                                      
114500         MOVE 18 TO WS-TIT-IND                                            
114600         PERFORM 7301-RECUA-TAMANHO-PARTE                                 
114700             THRU 7301-RECUA-TAMANHO-PARTE-EXIT                           
114800             UNTIL WS-TIT-IND = 0                                         
114900                 OR WS-MAT-NOME-ACHADO (WS-TIT-IND:1) NOT = SPACE         
115000         STRING "Beautiful " DELIMITED BY SIZE                            
115100                WS-MAT-NOME-ACHADO (1:WS-TIT-IND)                         
115200                    DELIMITED BY SIZE                                     
115300                " jewelry" DELIMITED BY SIZE                              
115400                INTO WS-TIT-PARTE                                         
115500         END-STRING                                                       
115600         PERFORM 7400-ACRESCENTA-CLAUSULA-DESC                            
115700             THRU 7400-ACRESCENTA-CLAUSULA-DESC-EXIT                      
115800     END-IF.                                                              
115900     IF WSL-METAL-STAMP NOT = SPACES                                      
116000             AND WSL-METAL-COLOR NOT = SPACES                             
116100         MOVE SPACES TO WS-TIT-PARTE                                      
116200         MOVE 30 TO WS-TIT-IND                                            
116300         PERFORM 7301-RECUA-TAMANHO-PARTE                                 
116400             THRU 7301-RECUA-TAMANHO-PARTE-EXIT                           
116500             UNTIL WS-TIT-IND = 0                                         
116600                 OR WS-MTF-TEXTO (WS-TIT-IND:1) NOT = SPACE               
116700         STRING "crafted in " DELIMITED BY SIZE                           
116800                WS-MTF-TEXTO (1:WS-TIT-IND) DELIMITED BY SIZE             
116900                INTO WS-TIT-PARTE                                         
117000         END-STRING                                                       
117100         PERFORM 7400-ACRESCENTA-CLAUSULA-DESC                            
117200             THRU 7400-ACRESCENTA-CLAUSULA-DESC-EXIT                      
117300     END-IF.                                                              
117400     IF WSL-STONE-WEIGHT > 0                                              
117500         MOVE WSL-STONE-WEIGHT TO WS-ED-PESO                              
117600         MOVE SPACES TO WS-TIT-PARTE                                      
117700         IF WS-ED-PESO (1:1) = SPACE                                      
117800             STRING "with " DELIMITED BY SIZE                             
117900                    WS-ED-PESO (2:4) DELIMITED BY SIZE                    
118000                    " total carat weight" DELIMITED BY SIZE               
118100                    INTO WS-TIT-PARTE                                     
118200             END-STRING                                                   
118300         ELSE                                                             
118400             STRING "with " DELIMITED BY SIZE                             
118500                    WS-ED-PESO DELIMITED BY SIZE                          
118600                    " total carat weight" DELIMITED BY SIZE               
118700                    INTO WS-TIT-PARTE                                     
118800             END-STRING                                                   
118900         END-IF                                                           
119000         PERFORM 7400-ACRESCENTA-CLAUSULA-DESC                            
119100             THRU 7400-ACRESCENTA-CLAUSULA-DESC-EXIT                      
119200     END-IF.                                                              
119300     IF WS-DSC-MONTADA NOT = SPACES                                       
119400             AND WS-DSC-TAMANHO < 200                                     
119500         ADD 1 TO WS-DSC-TAMANHO                                          
119600         MOVE "." TO WS-DSC-MONTADA (WS-DSC-TAMANHO:1)                    
119700     END-IF.                                                              
119800     MOVE WS-DSC-MONTADA TO WS-PRD-DESCRIPTION.                           
119900 2400-MONTA-DESCRICAO-EXIT.                                               
120000     EXIT.                                                                
120100*----------------------------------------------------------------*        
120200*    ACRESCENTA WS-TIT-PARTE COMO CLAUSULA DA DESCRICAO (WS-DSC-          
120300*    MONTADA), SEPARADA POR ". " DAS CLAUSULAS JA MONTADAS.  COPIA        
120400*    POR INDICE PELO MESMO MOTIVO DA 7300 - A DESCRICAO JA MONTADA        
120500*    TEM BRANCOS EMBUTIDOS E NAO PODE SER ORIGEM/DESTINO DE UM            
120600*    STRING ... DELIMITED BY SPACE AO MESMO TEMPO                         
120700*----------------------------------------------------------------*        
120800*    09/08/2026  RNF    CH-7342 TROCADO STRING AUTO-REFERENTE POR         
120900*                        COPIA INDEXADA - EVITA TRUNCAR A                 
121000*                        DESCRICAO NO 1O BRANCO JA ACUMULADO              
121100*----------------------------------------------------------------*        
121200 7400-ACRESCENTA-CLAUSULA-DESC.                                           
121300     IF WS-TIT-PARTE = SPACES                                             
121400         GO TO 7400-ACRESCENTA-CLAUSULA-DESC-EXIT                         
121500     END-IF.                                                              
121600     MOVE 60 TO WS-TIT-IND.                                               
121700     PERFORM 7301-RECUA-TAMANHO-PARTE                                     
121800         THRU 7301-RECUA-TAMANHO-PARTE-EXIT                               
121900         UNTIL WS-TIT-IND = 0                                             
122000             OR WS-TIT-PARTE (WS-TIT-IND:1) NOT = SPACE.                  
122100     IF WS-DSC-TAMANHO = 0                                                
122200         MOVE WS-TIT-PARTE (1:WS-TIT-IND)                                 
122300             TO WS-DSC-MONTADA (1:WS-TIT-IND)                             
122400         MOVE WS-TIT-IND TO WS-DSC-TAMANHO                                
122500     ELSE                                                                 
122600         IF (WS-DSC-TAMANHO + 2 + WS-TIT-IND) <= 200                      
122700             ADD 1 TO WS-DSC-TAMANHO                                      
122800             MOVE "." TO WS-DSC-MONTADA (WS-DSC-TAMANHO:1)                
122900             ADD 1 TO WS-DSC-TAMANHO                                      
123000             MOVE SPACE TO WS-DSC-MONTADA (WS-DSC-TAMANHO:1)              
123100             MOVE WS-TIT-PARTE (1:WS-TIT-IND)                             
123200                 TO WS-DSC-MONTADA (WS-DSC-TAMANHO + 1:WS-TIT-IND)        
123300             ADD WS-TIT-IND TO WS-DSC-TAMANHO                             
123400         ELSE                                                             
123500             MOVE 200 TO WS-DSC-TAMANHO                                   
123600         END-IF                                                           
123700     END-IF.                                                              
123800     ADD 1 TO WS-DSC-CLAUSULAS.                                           
123900 7400-ACRESCENTA-CLAUSULA-DESC-EXIT.                                      
124000     EXIT.                                                                
124100*----------------------------------------------------------------*        
124200*    3000-MONTA-VARIANTES - MONTA UMA VARIANTE DE VENDA PARA CADA         
124300*    ITEM RETIDO NA TABELA DO GRUPO, DESCARTANDO DUPLICADAS               
124400*----------------------------------------------------------------*        
124500*    02/03/2021  AMN    CH-6015 3A OPCAO DE VENDA (PEDRA SOLTA)           
124600*----------------------------------------------------------------*        
124700 3000-MONTA-VARIANTES.                                                    
124800     MOVE 0 TO WS-OPC-QTDE.                                               
124900     MOVE 1 TO WS-GRI-IDX.                                                
125000     PERFORM 3010-MONTA-1-VARIANTE                                        
125100         THRU 3010-MONTA-1-VARIANTE-EXIT                                  
125200         UNTIL WS-GRI-IDX > WS-GRI-QTDE.                                  
125300 3000-MONTA-VARIANTES-EXIT.                                               
125400     EXIT.                                                                
125500*----------------------------------------------------------------*        
125600*    MONTA 1 VARIANTE NO PROXIMO SLOT DA TABELA - SO EFETIVA O            
125700*    SLOT (WS-VAR-QTDE) SE O CONJUNTO DE OPCOES NAO FOR DUPLICADO         
125800*----------------------------------------------------------------*        
125900 3010-MONTA-1-VARIANTE.                                                   
126000     SET WS-VAR-IDX TO WS-VAR-QTDE.                                       
126100     SET WS-VAR-IDX UP BY 1.                                              
126200     MOVE SPACES TO WS-VAR-ENTRADA (WS-VAR-IDX).                          
126300     MOVE WS-GRI-ITEM-NO (WS-GRI-IDX) TO WS-VAR-SKU (WS-VAR-IDX).         
126400     MOVE 0 TO WS-VAR-PRICE (WS-VAR-IDX).                                 
126500     MOVE 0 TO WS-VAR-INV-QTY (WS-VAR-IDX).                               
126600     MOVE .01 TO WS-VAR-WEIGHT-KG (WS-VAR-IDX).                           
126700     PERFORM 3100-OPCOES-POR-CATEGORIA                                    
126800         THRU 3100-OPCOES-POR-CATEGORIA-EXIT.                             
126900     PERFORM 3200-MONTA-CHAVE-DEDUP                                       
127000         THRU 3200-MONTA-CHAVE-DEDUP-EXIT.                                
127100     PERFORM 3300-VERIFICA-DUPLICADA                                      
127200         THRU 3300-VERIFICA-DUPLICADA-EXIT.                               
127300     IF VARIANTE-DUPLICADA                                                
127400         DISPLAY "VARIANTE DUPLICADA IGNORADA - SKU "                     
127500                 WS-VAR-SKU (WS-VAR-IDX)                                  
127600     ELSE                                                                 
127700         ADD 1 TO WS-VAR-QTDE                                             
127800     END-IF.                                                              
127900     ADD 1 TO WS-GRI-IDX.                                                 
128000 3010-MONTA-1-VARIANTE-EXIT.                                              
128100     EXIT.                                                                
128200*----------------------------------------------------------------*        
128300*    3100-OPCOES-POR-CATEGORIA - DEFINE AS OPCOES DE VENDA DO             
128400*    ITEM CORRENTE DO GRUPO, CONFORME ITEM-CATEGORY-CODE                  
128500*----------------------------------------------------------------*        
128600 3100-OPCOES-POR-CATEGORIA.                                               
128700     IF WS-GRI-E-ANEL (WS-GRI-IDX)                                        
128800         PERFORM 3110-OPCOES-ANEL                                         
128900             THRU 3110-OPCOES-ANEL-EXIT                                   
129000     ELSE                                                                 
129100         IF WS-GRI-E-BRINCO (WS-GRI-IDX)                                  
129200             PERFORM 3120-OPCOES-BRINCO                                   
129300                 THRU 3120-OPCOES-BRINCO-EXIT                             
129400         ELSE                                                             
129500             IF WS-GRI-E-COLAR (WS-GRI-IDX)                               
129600                     OR WS-GRI-E-PULSEIRA (WS-GRI-IDX)                    
129700                 PERFORM 3130-OPCOES-COLAR-PULSEIRA                       
129800                     THRU 3130-OPCOES-COLAR-PULSEIRA-EXIT                 
129900             ELSE                                                         
130000                 IF WS-GRI-E-PEDRA-SOLTA (WS-GRI-IDX)                     
130100                     PERFORM 3140-OPCOES-PEDRA-SOLTA                      
130200                         THRU 3140-OPCOES-PEDRA-SOLTA-EXIT                
130300                 ELSE                                                     
130400                     PERFORM 3150-OPCOES-PADRAO                           
130500                         THRU 3150-OPCOES-PADRAO-EXIT                     
130600                 END-IF                                                   
130700             END-IF                                                       
130800         END-IF                                                           
130900     END-IF.                                                              
131000 3100-OPCOES-POR-CATEGORIA-EXIT.                                          
131100     EXIT.                                                                
131200*----------------------------------------------------------------*        
131300*    OPCOES DO ANEL - TAMANHO, METAL E PESO DA PEDRA                      
131400*----------------------------------------------------------------*        
131500 3110-OPCOES-ANEL.                                                        
131600     IF WS-GRI-RING-SIZE (WS-GRI-IDX) = ZERO                              
131700         MOVE "Size" TO WS-OPC-NOME-CAND                                  
131800         MOVE "7" TO WS-OPC-VALOR-CAND                                    
131900         PERFORM 7500-REGISTRA-OPCAO                                      
132000             THRU 7500-REGISTRA-OPCAO-EXIT                                
132100     ELSE                                                                 
132200         MOVE WS-GRI-RING-SIZE (WS-GRI-IDX) TO WS-ED-RING-SIZE            
132300         MOVE "Size" TO WS-OPC-NOME-CAND                                  
132400         MOVE SPACES TO WS-OPC-VALOR-CAND                                 
132500         IF WS-ED-RING-SIZE (1:1) = SPACE                                 
132600             MOVE WS-ED-RING-SIZE (2:3) TO WS-OPC-VALOR-CAND              
132700         ELSE                                                             
132800             MOVE WS-ED-RING-SIZE TO WS-OPC-VALOR-CAND                    
132900         END-IF                                                           
133000         PERFORM 7500-REGISTRA-OPCAO                                      
133100             THRU 7500-REGISTRA-OPCAO-EXIT                                
133200     END-IF.                                                              
133300     PERFORM 7510-FORMATA-METAL-ITEM                                      
133400         THRU 7510-FORMATA-METAL-ITEM-EXIT.                               
133500     IF WS-MTF-TAMANHO > 0                                                
133600         MOVE "Metal" TO WS-OPC-NOME-CAND                                 
133700         MOVE WS-MTF-TEXTO TO WS-OPC-VALOR-CAND                           
133800         PERFORM 7500-REGISTRA-OPCAO                                      
133900             THRU 7500-REGISTRA-OPCAO-EXIT                                
134000     END-IF.                                                              
134100     PERFORM 7520-FORMATA-PESO-OPCAO                                      
134200         THRU 7520-FORMATA-PESO-OPCAO-EXIT.                               
134300     IF WS-GRI-STONE-WEIGHT (WS-GRI-IDX) > 0                              
134400         MOVE "Stone Weight" TO WS-OPC-NOME-CAND                          
134500         PERFORM 7500-REGISTRA-OPCAO                                      
134600             THRU 7500-REGISTRA-OPCAO-EXIT                                
134700     END-IF.                                                              
134800 3110-OPCOES-ANEL-EXIT.                                                   
134900     EXIT.                                                                
135000*----------------------------------------------------------------*        
135100*    OPCOES DO BRINCO - METAL, PESO E COMPRIMENTO DA PEDRA                
135200*----------------------------------------------------------------*        
135300 3120-OPCOES-BRINCO.                                                      
135400     PERFORM 7510-FORMATA-METAL-ITEM                                      
135500         THRU 7510-FORMATA-METAL-ITEM-EXIT.                               
135600     IF WS-MTF-TAMANHO > 0                                                
135700         MOVE "Metal" TO WS-OPC-NOME-CAND                                 
135800         MOVE WS-MTF-TEXTO TO WS-OPC-VALOR-CAND                           
135900         PERFORM 7500-REGISTRA-OPCAO                                      
136000             THRU 7500-REGISTRA-OPCAO-EXIT                                
136100     END-IF.                                                              
136200     PERFORM 7520-FORMATA-PESO-OPCAO                                      
136300         THRU 7520-FORMATA-PESO-OPCAO-EXIT.                               
136400     IF WS-GRI-STONE-WEIGHT (WS-GRI-IDX) > 0                              
136500         MOVE "Stone Weight" TO WS-OPC-NOME-CAND                          
136600         PERFORM 7500-REGISTRA-OPCAO                                      
136700             THRU 7500-REGISTRA-OPCAO-EXIT                                
136800     END-IF.                                                              
136900     IF WS-GRI-GEM-LENGTH-MM (WS-GRI-IDX) > 0                             
137000         MOVE WS-GRI-GEM-LENGTH-MM (WS-GRI-IDX) TO WS-ED-MM               
137100         MOVE "Stone Length" TO WS-OPC-NOME-CAND                          
137200         PERFORM 7530-FORMATA-MM-OPCAO                                    
137300             THRU 7530-FORMATA-MM-OPCAO-EXIT                              
137400         PERFORM 7500-REGISTRA-OPCAO                                      
137500             THRU 7500-REGISTRA-OPCAO-EXIT                                
137600     END-IF.                                                              
137700 3120-OPCOES-BRINCO-EXIT.                                                 
137800     EXIT.                                                                
137900*----------------------------------------------------------------*        
138000*    OPCOES DO COLAR/PULSEIRA - METAL, PESO E BANHO (FIXO)                
138100*----------------------------------------------------------------*        
138200 3130-OPCOES-COLAR-PULSEIRA.                                              
138300     PERFORM 7510-FORMATA-METAL-ITEM                                      
138400         THRU 7510-FORMATA-METAL-ITEM-EXIT.                               
138500     IF WS-MTF-TAMANHO > 0                                                
138600         MOVE "Metal" TO WS-OPC-NOME-CAND                                 
138700         MOVE WS-MTF-TEXTO TO WS-OPC-VALOR-CAND                           
138800         PERFORM 7500-REGISTRA-OPCAO                                      
138900             THRU 7500-REGISTRA-OPCAO-EXIT                                
139000     END-IF.                                                              
139100     PERFORM 7520-FORMATA-PESO-OPCAO                                      
139200         THRU 7520-FORMATA-PESO-OPCAO-EXIT.                               
139300     IF WS-GRI-STONE-WEIGHT (WS-GRI-IDX) > 0                              
139400         MOVE "Stone Weight" TO WS-OPC-NOME-CAND                          
139500         PERFORM 7500-REGISTRA-OPCAO                                      
139600             THRU 7500-REGISTRA-OPCAO-EXIT                                
139700     END-IF.                                                              
139800     MOVE "Plating" TO WS-OPC-NOME-CAND.                                  
139900     MOVE "Standard" TO WS-OPC-VALOR-CAND.                                
140000     PERFORM 7500-REGISTRA-OPCAO                                          
140100         THRU 7500-REGISTRA-OPCAO-EXIT.                                   
140200 3130-OPCOES-COLAR-PULSEIRA-EXIT.                                         
140300     EXIT.                                                                
140400*----------------------------------------------------------------*        
140500*    OPCOES DA PEDRA SOLTA (SEM ENGASTE) - PESO, COMPRIMENTO E            
140600*    LARGURA DA PEDRA                                                     
140700*----------------------------------------------------------------*        
140800 3140-OPCOES-PEDRA-SOLTA.                                                 
140900     PERFORM 7520-FORMATA-PESO-OPCAO                                      
141000         THRU 7520-FORMATA-PESO-OPCAO-EXIT.                               
141100     IF WS-GRI-STONE-WEIGHT (WS-GRI-IDX) > 0                              
141200         MOVE "Stone Weight" TO WS-OPC-NOME-CAND                          
141300         PERFORM 7500-REGISTRA-OPCAO                                      
141400             THRU 7500-REGISTRA-OPCAO-EXIT                                
141500     END-IF.                                                              
141600     IF WS-GRI-GEM-LENGTH-MM (WS-GRI-IDX) > 0                             
141700         MOVE WS-GRI-GEM-LENGTH-MM (WS-GRI-IDX) TO WS-ED-MM               
141800         MOVE "Stone Length" TO WS-OPC-NOME-CAND                          
141900         PERFORM 7530-FORMATA-MM-OPCAO                                    
142000             THRU 7530-FORMATA-MM-OPCAO-EXIT                              
142100         PERFORM 7500-REGISTRA-OPCAO                                      
142200             THRU 7500-REGISTRA-OPCAO-EXIT                                
142300     END-IF.                                                              
142400     IF WS-GRI-GEM-WIDTH-MM (WS-GRI-IDX) > 0                              
142500         MOVE WS-GRI-GEM-WIDTH-MM (WS-GRI-IDX) TO WS-ED-MM                
142600         MOVE "Stone Width" TO WS-OPC-NOME-CAND                           
142700         PERFORM 7530-FORMATA-MM-OPCAO                                    
142800             THRU 7530-FORMATA-MM-OPCAO-EXIT                              
142900         PERFORM 7500-REGISTRA-OPCAO                                      
143000             THRU 7500-REGISTRA-OPCAO-EXIT                                
143100     END-IF.                                                              
143200 3140-OPCOES-PEDRA-SOLTA-EXIT.                                            
143300     EXIT.                                                                
143400*----------------------------------------------------------------*        
143500*    OPCOES PADRAO (DEMAIS CATEGORIAS) - METAL, PESO E FORMATO            
143600*----------------------------------------------------------------*        
143700 3150-OPCOES-PADRAO.                                                      
143800     PERFORM 7510-FORMATA-METAL-ITEM                                      
143900         THRU 7510-FORMATA-METAL-ITEM-EXIT.                               
144000     IF WS-MTF-TAMANHO > 0                                                
144100         MOVE "Metal" TO WS-OPC-NOME-CAND                                 
144200         MOVE WS-MTF-TEXTO TO WS-OPC-VALOR-CAND                           
144300         PERFORM 7500-REGISTRA-OPCAO                                      
144400             THRU 7500-REGISTRA-OPCAO-EXIT                                
144500     END-IF.                                                              
144600     PERFORM 7520-FORMATA-PESO-OPCAO                                      
144700         THRU 7520-FORMATA-PESO-OPCAO-EXIT.                               
144800     IF WS-GRI-STONE-WEIGHT (WS-GRI-IDX) > 0                              
144900         MOVE "Stone Weight" TO WS-OPC-NOME-CAND                          
145000         PERFORM 7500-REGISTRA-OPCAO                                      
145100             THRU 7500-REGISTRA-OPCAO-EXIT                                
145200     END-IF.                                                              
145300     IF WS-GRI-GEM-SHAPE (WS-GRI-IDX) NOT = SPACES                        
145400         MOVE SPACES TO WS-TC-ENTRADA                                     
145500         MOVE WS-GRI-GEM-SHAPE (WS-GRI-IDX) TO WS-TC-ENTRADA              
145600         PERFORM 7100-TITLE-CASE THRU 7100-TITLE-CASE-EXIT                
145700         MOVE "Stone Shape" TO WS-OPC-NOME-CAND                           
145800         MOVE SPACES TO WS-OPC-VALOR-CAND                                 
145900         MOVE WS-TC-SAIDA TO WS-OPC-VALOR-CAND                            
146000         PERFORM 7500-REGISTRA-OPCAO                                      
146100             THRU 7500-REGISTRA-OPCAO-EXIT                                
146200     END-IF.                                                              
146300 3150-OPCOES-PADRAO-EXIT.                                                 
146400     EXIT.                                                                
146500*----------------------------------------------------------------*        
146600*    7500-REGISTRA-OPCAO - GRAVA O PAR NOME/VALOR CANDIDATO NO            
146700*    SLOT DA VARIANTE CORRENTE CORRESPONDENTE AO NOME NA TABELA           
146800*    DE OPCOES DISTINTAS DO GRUPO (POSICAO POR 1A APARICAO)               
146900*----------------------------------------------------------------*        
147000 7500-REGISTRA-OPCAO.                                                     
147100     MOVE 0 TO WS-OPC-POSICAO.                                            
147200     MOVE 1 TO WS-OPC-IDX.                                                
147300     PERFORM 7501-COMPARA-1-OPCAO                                         
147400         THRU 7501-COMPARA-1-OPCAO-EXIT                                   
147500         UNTIL WS-OPC-IDX > WS-OPC-QTDE                                   
147600             OR WS-OPC-POSICAO NOT = 0.                                   
147700     IF WS-OPC-POSICAO = 0                                                
147800         IF WS-OPC-QTDE >= 3                                              
147900             DISPLAY "MAIS DE 3 OPCOES DISTINTAS NO GRUPO - "             
148000                     WS-OPC-NOME-CAND                                     
148100             GO TO 7500-REGISTRA-OPCAO-EXIT                               
148200         END-IF                                                           
148300         ADD 1 TO WS-OPC-QTDE                                             
148400         SET WS-OPC-IDX TO WS-OPC-QTDE                                    
148500         MOVE WS-OPC-NOME-CAND TO WS-OPC-NOME (WS-OPC-IDX)                
148600         MOVE WS-OPC-QTDE TO WS-OPC-POSICAO                               
148700     END-IF.                                                              
148800     IF WS-OPC-POSICAO = 1                                                
148900         MOVE WS-OPC-NOME-CAND TO WS-VAR-OPT1-NAME (WS-VAR-IDX)           
149000         MOVE WS-OPC-VALOR-CAND TO WS-VAR-OPT1-VALUE (WS-VAR-IDX)         
149100     ELSE                                                                 
149200         IF WS-OPC-POSICAO = 2                                            
149300             MOVE WS-OPC-NOME-CAND                                        
149400                 TO WS-VAR-OPT2-NAME (WS-VAR-IDX)                         
149500             MOVE WS-OPC-VALOR-CAND                                       
149600                 TO WS-VAR-OPT2-VALUE (WS-VAR-IDX)                        
149700         ELSE                                                             
149800             MOVE WS-OPC-NOME-CAND                                        
149900                 TO WS-VAR-OPT3-NAME (WS-VAR-IDX)                         
150000             MOVE WS-OPC-VALOR-CAND                                       
150100                 TO WS-VAR-OPT3-VALUE (WS-VAR-IDX)                        
150200         END-IF                                                           
150300     END-IF.                                                              
150400 7500-REGISTRA-OPCAO-EXIT.                                                
150500     EXIT.                                                                
150600*----------------------------------------------------------------*        
150700 7501-COMPARA-1-OPCAO.                                                    
150800     IF WS-OPC-NOME-CAND = WS-OPC-NOME (WS-OPC-IDX)                       
150900         MOVE WS-OPC-IDX TO WS-OPC-POSICAO                                
151000     END-IF.                                                              
151100     ADD 1 TO WS-OPC-IDX.                                                 
151200 7501-COMPARA-1-OPCAO-EXIT.                                               
151300     EXIT.                                                                
151400*----------------------------------------------------------------*        
151500*    7510-FORMATA-METAL-ITEM - VERSAO DE 2100-FORMATA-METAL QUE           
151600*    TRABALHA SOBRE O ITEM CORRENTE DO GRUPO (WS-GRI-IDX), E NAO          
151700*    SOBRE O ITEM LIDER, POIS O METAL E OPCAO DE VENDA POR ITEM           
151800*----------------------------------------------------------------*        
151900 7510-FORMATA-METAL-ITEM.                                                 
152000     MOVE SPACES TO WS-MTF-TEXTO.                                         
152100     MOVE WS-GRI-METAL-COLOR (WS-GRI-IDX) TO WS-TC-ENTRADA.               
152200     PERFORM 7100-TITLE-CASE THRU 7100-TITLE-CASE-EXIT.                   
152300     IF WS-GRI-METAL-CODE (WS-GRI-IDX) = "14K"                            
152400             OR WS-GRI-METAL-CODE (WS-GRI-IDX) = "18K"                    
152500             OR WS-GRI-METAL-CODE (WS-GRI-IDX) = "10K"                    
152600         STRING WS-GRI-METAL-STAMP (WS-GRI-IDX)                           
152700                    DELIMITED BY SPACE                                    
152800                " " DELIMITED BY SIZE                                     
152900                WS-TC-SAIDA DELIMITED BY SPACE                            
153000                " Gold" DELIMITED BY SIZE                                 
153100                INTO WS-MTF-TEXTO                                         
153200         END-STRING                                                       
153300     ELSE                                                                 
153400         IF WS-GRI-METAL-CODE (WS-GRI-IDX) = "SILVER"                     
153500             STRING WS-TC-SAIDA DELIMITED BY SPACE                        
153600                    " Silver" DELIMITED BY SIZE                           
153700                    INTO WS-MTF-TEXTO                                     
153800             END-STRING                                                   
153900         ELSE                                                             
154000             IF WS-GRI-METAL-CODE (WS-GRI-IDX) = "PLAT"                   
154100                 MOVE "Platinum" TO WS-MTF-TEXTO                          
154200             ELSE                                                         
154300                 IF WS-GRI-METAL-CODE (WS-GRI-IDX) = "TANTALUM"           
154400                     PERFORM 7511-FORMATA-METAL-COM-COR                   
154500                         THRU 7511-FORMATA-METAL-COM-COR-EXIT             
154600                 ELSE                                                     
154700                     IF WS-GRI-METAL-CODE (WS-GRI-IDX)                    
154800                             = "TITANIUM"                                 
154900                         PERFORM 7511-FORMATA-METAL-COM-COR               
155000                             THRU 7511-FORMATA-METAL-COM-COR-EXIT         
155100                     ELSE                                                 
155200                         STRING WS-GRI-METAL-STAMP (WS-GRI-IDX)           
155300                                    DELIMITED BY SPACE                    
155400                                " " DELIMITED BY SIZE                     
155500                                WS-TC-SAIDA DELIMITED BY SPACE            
155600                                INTO WS-MTF-TEXTO                         
155700                         END-STRING                                       
155800                     END-IF                                               
155900                 END-IF                                                   
156000             END-IF                                                       
156100         END-IF                                                           
156200     END-IF.                                                              
156300     PERFORM 7200-CALCULA-TAMANHO THRU 7200-CALCULA-TAMANHO-EXIT.         
156400     MOVE WS-TC-IND TO WS-MTF-TAMANHO.                                    
156500 7510-FORMATA-METAL-ITEM-EXIT.                                            
156600     EXIT.                                                                
156700*----------------------------------------------------------------*        
156800*    USADA PELO TANTALO E PELO TITANIO - NOME DO METAL MAIS A             
156900*    COR, QUANDO HOUVER COR INFORMADA NO ITEM                             
157000*----------------------------------------------------------------*        
157100 7511-FORMATA-METAL-COM-COR.                                              
157200     IF WS-GRI-METAL-CODE (WS-GRI-IDX) = "TANTALUM"                       
157300         MOVE "Tantalum" TO WS-TIT-PARTE                                  
157400     ELSE                                                                 
157500         MOVE "Titanium" TO WS-TIT-PARTE                                  
157600     END-IF.                                                              
157700     IF WS-GRI-METAL-COLOR (WS-GRI-IDX) = SPACES                          
157800         MOVE WS-TIT-PARTE TO WS-MTF-TEXTO                                
157900     ELSE                                                                 
158000         STRING WS-TIT-PARTE DELIMITED BY SPACE                           
158100                " " DELIMITED BY SIZE                                     
158200                WS-TC-SAIDA DELIMITED BY SPACE                            
158300                INTO WS-MTF-TEXTO                                         
158400         END-STRING                                                       
158500     END-IF.                                                              
158600 7511-FORMATA-METAL-COM-COR-EXIT.                                         
158700     EXIT.                                                                
158800*----------------------------------------------------------------*        
158900*    FORMATA O PESO DA PEDRA DO ITEM CORRENTE EM "N.NN CTW" PARA          
159000*    USO COMO VALOR DA OPCAO "STONE WEIGHT"                               
159100*----------------------------------------------------------------*        
159200 7520-FORMATA-PESO-OPCAO.                                                 
159300     MOVE WS-GRI-STONE-WEIGHT (WS-GRI-IDX) TO WS-ED-PESO.                 
159400     MOVE SPACES TO WS-OPC-VALOR-CAND.                                    
159500     IF WS-ED-PESO (1:1) = SPACE                                          
159600         STRING WS-ED-PESO (2:4) DELIMITED BY SIZE                        
159700                " CTW" DELIMITED BY SIZE                                  
159800                INTO WS-OPC-VALOR-CAND                                    
159900         END-STRING                                                       
160000     ELSE                                                                 
160100         STRING WS-ED-PESO DELIMITED BY SIZE                              
160200                " CTW" DELIMITED BY SIZE                                  
160300                INTO WS-OPC-VALOR-CAND                                    
160400         END-STRING                                                       
160500     END-IF.                                                              
160600 7520-FORMATA-PESO-OPCAO-EXIT.                                            
160700     EXIT.                                                                
160800*----------------------------------------------------------------*        
160900*    FORMATA UMA MEDIDA (WS-ED-MM JA EDITADO) SEGUIDA DE "MM"             
161000*    PARA AS OPCOES "STONE LENGTH"/"STONE WIDTH"                          
161100*----------------------------------------------------------------*        
161200 7530-FORMATA-MM-OPCAO.                                                   
161300     MOVE SPACES TO WS-OPC-VALOR-CAND.                                    
161400     IF WS-ED-MM (1:2) = SPACES                                           
161500         STRING WS-ED-MM (3:3) DELIMITED BY SIZE                          
161600                "mm" DELIMITED BY SIZE                                    
161700                INTO WS-OPC-VALOR-CAND                                    
161800         END-STRING                                                       
161900     ELSE                                                                 
162000         IF WS-ED-MM (1:1) = SPACE                                        
162100             STRING WS-ED-MM (2:4) DELIMITED BY SIZE                      
162200                    "mm" DELIMITED BY SIZE                                
162300                    INTO WS-OPC-VALOR-CAND                                
162400             END-STRING                                                   
162500         ELSE                                                             
162600             STRING WS-ED-MM DELIMITED BY SIZE                            
162700                    "mm" DELIMITED BY SIZE                                
162800                    INTO WS-OPC-VALOR-CAND                                
162900             END-STRING                                                   
163000         END-IF                                                           
163100     END-IF.                                                              
163200 7530-FORMATA-MM-OPCAO-EXIT.                                              
163300     EXIT.                                                                
163400*----------------------------------------------------------------*        
163500*    3200-MONTA-CHAVE-DEDUP - CONCATENA NOME+VALOR DOS 3 SLOTS            
163600*    DE OPCAO DA VARIANTE CORRENTE NUMA CHAVE UNICA. COMO OS              
163700*    NOMES DE OPCAO SAO NUMERADOS POR 1A APARICAO NO GRUPO (VIDE          
163800*    WS-OPCAO-TABELA), DUAS VARIANTES COM O MESMO CONJUNTO DE             
163900*    OPCOES SEMPRE CAEM NOS MESMOS SLOTS - NAO PRECISA ORDENAR            
164000*----------------------------------------------------------------*        
164100 3200-MONTA-CHAVE-DEDUP.                                                  
164200     STRING WS-VAR-OPT1-NAME (WS-VAR-IDX)  DELIMITED BY SIZE              
164300            WS-VAR-OPT1-VALUE (WS-VAR-IDX) DELIMITED BY SIZE              
164400            WS-VAR-OPT2-NAME (WS-VAR-IDX)  DELIMITED BY SIZE              
164500            WS-VAR-OPT2-VALUE (WS-VAR-IDX) DELIMITED BY SIZE              
164600            WS-VAR-OPT3-NAME (WS-VAR-IDX)  DELIMITED BY SIZE              
164700            WS-VAR-OPT3-VALUE (WS-VAR-IDX) DELIMITED BY SIZE              
164800            INTO WS-VAR-CHAVE-DEDUP (WS-VAR-IDX)                          
164900     END-STRING.                                                          
165000 3200-MONTA-CHAVE-DEDUP-EXIT.                                             
165100     EXIT.                                                                
165200*----------------------------------------------------------------*        
165300*    3300-VERIFICA-DUPLICADA - PROCURA A CHAVE DA VARIANTE                
165400*    TENTATIVA (EM WS-VAR-IDX) ENTRE AS JA CONFIRMADAS DO GRUPO           
165500*    (POSICOES 1 A WS-VAR-QTDE)                                           
165600*----------------------------------------------------------------*        
165700 3300-VERIFICA-DUPLICADA.                                                 
165800     MOVE "N" TO WS-VAR-DUPLICADA.                                        
165900     IF WS-VAR-QTDE = 0                                                   
166000         GO TO 3300-VERIFICA-DUPLICADA-EXIT                               
166100     END-IF.                                                              
166200     MOVE 1 TO WS-VDP-IND.                                                
166300     PERFORM 3310-COMPARA-1-CHAVE                                         
166400         THRU 3310-COMPARA-1-CHAVE-EXIT                                   
166500         UNTIL WS-VDP-IND > WS-VAR-QTDE                                   
166600             OR VARIANTE-DUPLICADA.                                       
166700 3300-VERIFICA-DUPLICADA-EXIT.                                            
166800     EXIT.                                                                
166900*----------------------------------------------------------------*        
167000 3310-COMPARA-1-CHAVE.                                                    
167100     IF WS-VAR-CHAVE-DEDUP (WS-VAR-IDX)                                   
167200             = WS-VAR-CHAVE-DEDUP (WS-VDP-IND)                            
167300         MOVE "Y" TO WS-VAR-DUPLICADA                                     
167400     END-IF.                                                              
167500     ADD 1 TO WS-VDP-IND.                                                 
167600 3310-COMPARA-1-CHAVE-EXIT.                                               
167700     EXIT.                                                                
167800*----------------------------------------------------------------*        
167900*    4000-MONTA-METADADOS - MONTA OS METADADOS DO GRUPO                   
168000*    (METAFIELD-MAPPING) A PARTIR DO ITEM LIDER E DE SEU                  
168100*    PRIMEIRO COMPONENTE PEDRA                                            
168200*----------------------------------------------------------------*        
168300 4000-MONTA-METADADOS.                                                    
168400     MOVE 0 TO WS-MTD-QTDE.                                               
168500     IF WSL-SUBGROUP-CODE NOT = SPACES                                    
168600         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
168700         MOVE "setting_style"         TO WS-MTD-KEY-CAND                  
168800         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
168900         MOVE WSL-SUBGROUP-CODE       TO WS-MTD-VALUE-CAND                
169000          PERFORM 7600-REGISTRA-METADADO                                  
169100              THRU 7600-REGISTRA-METADADO-EXIT                            
169200     END-IF.                                                              
169300     PERFORM 2120-BUSCA-MATERIAL THRU 2120-BUSCA-MATERIAL-EXIT.           
169400     IF WS-MAT-NOME-ACHADO NOT = SPACES                                   
169500         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
169600         MOVE "stone_material"        TO WS-MTD-KEY-CAND                  
169700         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
169800         MOVE WS-MAT-NOME-ACHADO      TO WS-MTD-VALUE-CAND                
169900          PERFORM 7600-REGISTRA-METADADO                                  
170000              THRU 7600-REGISTRA-METADADO-EXIT                            
170100     END-IF.                                                              
170200     IF WSL-GEM-SHAPE NOT = SPACES                                        
170300         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
170400         MOVE "stone_shape"           TO WS-MTD-KEY-CAND                  
170500         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
170600         MOVE WSL-GEM-SHAPE           TO WS-MTD-VALUE-CAND                
170700          PERFORM 7600-REGISTRA-METADADO                                  
170800              THRU 7600-REGISTRA-METADADO-EXIT                            
170900     END-IF.                                                              
171000     IF WSL-GEM-COLOR NOT = SPACES                                        
171100         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
171200         MOVE "stone_color"           TO WS-MTD-KEY-CAND                  
171300         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
171400         MOVE WSL-GEM-COLOR           TO WS-MTD-VALUE-CAND                
171500          PERFORM 7600-REGISTRA-METADADO                                  
171600              THRU 7600-REGISTRA-METADADO-EXIT                            
171700     END-IF.                                                              
171800     IF WSL-MAIN-SETTING-TYPE NOT = SPACES                                
171900         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
172000         MOVE "main_setting_type"     TO WS-MTD-KEY-CAND                  
172100         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
172200         MOVE WSL-MAIN-SETTING-TYPE   TO WS-MTD-VALUE-CAND                
172300          PERFORM 7600-REGISTRA-METADADO                                  
172400              THRU 7600-REGISTRA-METADADO-EXIT                            
172500     END-IF.                                                              
172600     IF WSL-COLLECTION NOT = SPACES                                       
172700         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
172800         MOVE "collection"            TO WS-MTD-KEY-CAND                  
172900         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
173000         MOVE WSL-COLLECTION          TO WS-MTD-VALUE-CAND                
173100          PERFORM 7600-REGISTRA-METADADO                                  
173200              THRU 7600-REGISTRA-METADADO-EXIT                            
173300     END-IF.                                                              
173400     IF WSL-JEWELRY-BRAND NOT = SPACES                                    
173500         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
173600         MOVE "jewelry_brand"         TO WS-MTD-KEY-CAND                  
173700         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
173800         MOVE WSL-JEWELRY-BRAND       TO WS-MTD-VALUE-CAND                
173900          PERFORM 7600-REGISTRA-METADADO                                  
174000              THRU 7600-REGISTRA-METADADO-EXIT                            
174100     END-IF.                                                              
174200     IF WSL-GEMSTONE-BRAND NOT = SPACES                                   
174300         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
174400         MOVE "gemstone_brand"        TO WS-MTD-KEY-CAND                  
174500         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
174600         MOVE WSL-GEMSTONE-BRAND      TO WS-MTD-VALUE-CAND                
174700          PERFORM 7600-REGISTRA-METADADO                                  
174800              THRU 7600-REGISTRA-METADADO-EXIT                            
174900     END-IF.                                                              
175000     IF WSL-STYLE-ID NOT = SPACES                                         
175100         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
175200         MOVE "style_id"              TO WS-MTD-KEY-CAND                  
175300         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
175400         MOVE WSL-STYLE-ID            TO WS-MTD-VALUE-CAND                
175500          PERFORM 7600-REGISTRA-METADADO                                  
175600              THRU 7600-REGISTRA-METADADO-EXIT                            
175700     END-IF.                                                              
175800     IF WSL-WEB-DESCRIPTOR NOT = SPACES                                   
175900         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
176000         MOVE "web_descriptor"        TO WS-MTD-KEY-CAND                  
176100         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
176200         MOVE WSL-WEB-DESCRIPTOR      TO WS-MTD-VALUE-CAND                
176300          PERFORM 7600-REGISTRA-METADADO                                  
176400              THRU 7600-REGISTRA-METADADO-EXIT                            
176500     END-IF.                                                              
176600     IF WSL-IS-BEST-SELLER = "Y" OR WSL-IS-BEST-SELLER = "N"              
176700         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
176800         MOVE "is_best_seller"        TO WS-MTD-KEY-CAND                  
176900         MOVE "boolean"               TO WS-MTD-TYPE-CAND                 
177000         MOVE WSL-IS-BEST-SELLER      TO WS-MTD-BOOL-ENTRADA              
177100         PERFORM 7610-FORMATA-BOOLEANO-METADADO                           
177200             THRU 7610-FORMATA-BOOLEANO-METADADO-EXIT                     
177300          PERFORM 7600-REGISTRA-METADADO                                  
177400              THRU 7600-REGISTRA-METADADO-EXIT                            
177500     END-IF.                                                              
177600     IF WSL-IS-HIGH-ROAS = "Y" OR WSL-IS-HIGH-ROAS = "N"                  
177700         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
177800         MOVE "is_high_roas"          TO WS-MTD-KEY-CAND                  
177900         MOVE "boolean"               TO WS-MTD-TYPE-CAND                 
178000         MOVE WSL-IS-HIGH-ROAS        TO WS-MTD-BOOL-ENTRADA              
178100         PERFORM 7610-FORMATA-BOOLEANO-METADADO                           
178200             THRU 7610-FORMATA-BOOLEANO-METADADO-EXIT                     
178300          PERFORM 7600-REGISTRA-METADADO                                  
178400              THRU 7600-REGISTRA-METADADO-EXIT                            
178500     END-IF.                                                              
178600     IF WSL-IS-PINTEREST = "Y" OR WSL-IS-PINTEREST = "N"                  
178700         MOVE "custom.product_attributes" TO WS-MTD-NAMESPACE-CAND        
178800         MOVE "is_pinterest"          TO WS-MTD-KEY-CAND                  
178900         MOVE "boolean"               TO WS-MTD-TYPE-CAND                 
179000         MOVE WSL-IS-PINTEREST        TO WS-MTD-BOOL-ENTRADA              
179100         PERFORM 7610-FORMATA-BOOLEANO-METADADO                           
179200             THRU 7610-FORMATA-BOOLEANO-METADADO-EXIT                     
179300          PERFORM 7600-REGISTRA-METADADO                                  
179400              THRU 7600-REGISTRA-METADADO-EXIT                            
179500     END-IF.                                                              
179600     PERFORM 4100-LOCALIZA-PEDRA-PRINCIPAL                                
179700         THRU 4100-LOCALIZA-PEDRA-PRINCIPAL-EXIT.                         
179800 4000-MONTA-METADADOS-EXIT.                                               
179900     EXIT.                                                                
180000*----------------------------------------------------------------*        
180100*    4100-LOCALIZA-PEDRA-PRINCIPAL - PROCURA NA TABELA DE                 
180200*    COMPONENTES EM MEMORIA O COMPONENTE PEDRA DE MENOR RANK              
180300*    PERTENCENTE AO ITEM LIDER, E REGISTRA SEUS 4 METADADOS               
180400*----------------------------------------------------------------*        
180500 4100-LOCALIZA-PEDRA-PRINCIPAL.                                           
180600     MOVE "N" TO WS-PDL-ACHOU.                                            
180700     MOVE 0 TO WS-PDL-RANK.                                               
180800     MOVE 0 TO WS-PDL-IDX-TABELA.                                         
180900     MOVE 1 TO WS-CMP-IDX.                                                
181000     PERFORM 4110-COMPARA-1-COMPONENTE                                    
181100         THRU 4110-COMPARA-1-COMPONENTE-EXIT                              
181200         UNTIL WS-CMP-IDX > WS-CMP-QTDE.                                  
181300     IF WS-PDL-ACHOU = "N"                                                
181400         GO TO 4100-LOCALIZA-PEDRA-PRINCIPAL-EXIT                         
181500     END-IF.                                                              
181600     SET WS-CMP-IDX TO WS-PDL-IDX-TABELA.                                 
181700     IF WS-CMP-GEM-LENGTH-MM (WS-CMP-IDX) > 0                             
181800         MOVE "custom.variant_attributes" TO WS-MTD-NAMESPACE-CAND        
181900         MOVE "stone_dimensions_length" TO WS-MTD-KEY-CAND                
182000         MOVE "number_decimal"        TO WS-MTD-TYPE-CAND                 
182100         MOVE WS-CMP-GEM-LENGTH-MM (WS-CMP-IDX) TO WS-ED-MM               
182200         PERFORM 7531-EDITA-MM-METADADO                                   
182300             THRU 7531-EDITA-MM-METADADO-EXIT                             
182400          PERFORM 7600-REGISTRA-METADADO                                  
182500              THRU 7600-REGISTRA-METADADO-EXIT                            
182600     END-IF.                                                              
182700     IF WS-CMP-GEM-WIDTH-MM (WS-CMP-IDX) > 0                              
182800         MOVE "custom.variant_attributes" TO WS-MTD-NAMESPACE-CAND        
182900         MOVE "stone_dimensions_width" TO WS-MTD-KEY-CAND                 
183000         MOVE "number_decimal"        TO WS-MTD-TYPE-CAND                 
183100         MOVE WS-CMP-GEM-WIDTH-MM (WS-CMP-IDX) TO WS-ED-MM                
183200         PERFORM 7531-EDITA-MM-METADADO                                   
183300             THRU 7531-EDITA-MM-METADADO-EXIT                             
183400          PERFORM 7600-REGISTRA-METADADO                                  
183500              THRU 7600-REGISTRA-METADADO-EXIT                            
183600     END-IF.                                                              
183700     IF WS-CMP-GEM-CLARITY (WS-CMP-IDX) NOT = SPACES                      
183800         MOVE "custom.variant_attributes" TO WS-MTD-NAMESPACE-CAND        
183900         MOVE "clarity_grade"         TO WS-MTD-KEY-CAND                  
184000         MOVE "single_line_text_field" TO WS-MTD-TYPE-CAND                
184100         MOVE WS-CMP-GEM-CLARITY (WS-CMP-IDX) TO WS-MTD-VALUE-CAND        
184200          PERFORM 7600-REGISTRA-METADADO                                  
184300              THRU 7600-REGISTRA-METADADO-EXIT                            
184400     END-IF.                                                              
184500     IF WS-CMP-PIECES-PER (WS-CMP-IDX) > 0                                
184600         MOVE "custom.variant_attributes" TO WS-MTD-NAMESPACE-CAND        
184700         MOVE "stone_count"           TO WS-MTD-KEY-CAND                  
184800         MOVE "number_integer"        TO WS-MTD-TYPE-CAND                 
184900         MOVE WS-CMP-PIECES-PER (WS-CMP-IDX) TO WS-ED-CONTAGEM            
185000         MOVE SPACES TO WS-MTD-VALUE-CAND                                 
185100         IF WS-ED-CONTAGEM (1:3) = SPACES                                 
185200             MOVE WS-ED-CONTAGEM (4:1) TO WS-MTD-VALUE-CAND               
185300         ELSE                                                             
185400             IF WS-ED-CONTAGEM (1:2) = SPACES                             
185500                 MOVE WS-ED-CONTAGEM (3:2) TO WS-MTD-VALUE-CAND           
185600             ELSE                                                         
185700                 IF WS-ED-CONTAGEM (1:1) = SPACE                          
185800                     MOVE WS-ED-CONTAGEM (2:3)                            
185900                         TO WS-MTD-VALUE-CAND                             
186000                 ELSE                                                     
186100                     MOVE WS-ED-CONTAGEM TO WS-MTD-VALUE-CAND             
186200                 END-IF                                                   
186300             END-IF                                                       
186400         END-IF                                                           
186500          PERFORM 7600-REGISTRA-METADADO                                  
186600              THRU 7600-REGISTRA-METADADO-EXIT                            
186700     END-IF.                                                              
186800 4100-LOCALIZA-PEDRA-PRINCIPAL-EXIT.                                      
186900     EXIT.                                                                
187000*----------------------------------------------------------------*        
187100 4110-COMPARA-1-COMPONENTE.                                               
187200     IF WS-CMP-PARENT-NO (WS-CMP-IDX) = WSL-ITEM-NO                       
187300             AND WS-CMP-E-PEDRA (WS-CMP-IDX)                              
187400         IF WS-PDL-ACHOU = "N"                                            
187500                 OR WS-CMP-RANK (WS-CMP-IDX) < WS-PDL-RANK                
187600             MOVE "S" TO WS-PDL-ACHOU                                     
187700             MOVE WS-CMP-RANK (WS-CMP-IDX) TO WS-PDL-RANK                 
187800             SET WS-PDL-IDX-TABELA TO WS-CMP-IDX                          
187900         END-IF                                                           
188000     END-IF.                                                              
188100     ADD 1 TO WS-CMP-IDX.                                                 
188200 4110-COMPARA-1-COMPONENTE-EXIT.                                          
188300     EXIT.                                                                
188400*----------------------------------------------------------------*        
188500*    7531-EDITA-MM-METADADO - MESMA EDICAO DE 7530 MAS DEIXA O            
188600*    RESULTADO EM WS-MTD-VALUE-CAND, SEM O SUFIXO "MM" (OS                
188700*    METADADOS NUMERICOS NAO LEVAM UNIDADE NO VALOR)                      
188800*----------------------------------------------------------------*        
188900 7531-EDITA-MM-METADADO.                                                  
189000     MOVE SPACES TO WS-MTD-VALUE-CAND.                                    
189100     IF WS-ED-MM (1:2) = SPACES                                           
189200         MOVE WS-ED-MM (3:3) TO WS-MTD-VALUE-CAND                         
189300     ELSE                                                                 
189400         IF WS-ED-MM (1:1) = SPACE                                        
189500             MOVE WS-ED-MM (2:4) TO WS-MTD-VALUE-CAND                     
189600         ELSE                                                             
189700             MOVE WS-ED-MM TO WS-MTD-VALUE-CAND                           
189800         END-IF                                                           
189900     END-IF.                                                              
190000 7531-EDITA-MM-METADADO-EXIT.                                             
190100     EXIT.                                                                
190200*----------------------------------------------------------------*        
190300*    7600-REGISTRA-METADADO - ACRESCENTA UM METADADO CANDIDATO            
190400*    NA TABELA DO GRUPO, SE HOUVER ESPACO                                 
190500*----------------------------------------------------------------*        
190600 7600-REGISTRA-METADADO.                                                  
190700     IF WS-MTD-QTDE >= 20                                                 
190800         DISPLAY "GRUPO " WSL-GROUP-ID " EXCEDE 20 METADADOS"             
190900         GO TO 7600-REGISTRA-METADADO-EXIT                                
191000     END-IF.                                                              
191100     ADD 1 TO WS-MTD-QTDE.                                                
191200     SET WS-MTD-IDX TO WS-MTD-QTDE.                                       
191300     MOVE WS-MTD-NAMESPACE-CAND TO WS-MTD-NAMESPACE (WS-MTD-IDX).         
191400     MOVE WS-MTD-KEY-CAND       TO WS-MTD-KEY (WS-MTD-IDX).               
191500     MOVE WS-MTD-TYPE-CAND      TO WS-MTD-TYPE (WS-MTD-IDX).              
191600     MOVE WS-MTD-VALUE-CAND     TO WS-MTD-VALUE (WS-MTD-IDX).             
191700 7600-REGISTRA-METADADO-EXIT.                                             
191800     EXIT.                                                                
191900*----------------------------------------------------------------*        
192000*    7610-FORMATA-BOOLEANO-METADADO - TRADUZ O INDICADOR Y/N DO           
192100*    EXTRATO PARA "true"/"false" EXIGIDO PELO METAFIELD BOOLEANO          
192200*----------------------------------------------------------------*        
192300 7610-FORMATA-BOOLEANO-METADADO.                                          
192400     IF WS-MTD-BOOL-ENTRADA = "Y"                                         
192500         MOVE "true" TO WS-MTD-VALUE-CAND                                 
192600     ELSE                                                                 
192700         MOVE "false" TO WS-MTD-VALUE-CAND                                
192800     END-IF.                                                              
192900 7610-FORMATA-BOOLEANO-METADADO-EXIT.                                     
193000     EXIT.                                                                
193100*----------------------------------------------------------------*        
193200*    5000-VALIDA-PRODUTO - VALIDACOES DE CAMPO ANTES DA GRAVACAO          
193300*    (DATA-VALIDATION). A 1A FALHA ENCONTRADA REPROVA O GRUPO             
193400*----------------------------------------------------------------*        
193500*    09/08/2026  RNF    CH-7342 TITULO ACIMA DE 120 POSICOES PASSA        
193600*                        A REPROVAR O GRUPO (ANTES ERA TRUNCADO EM        
193700*                        SILENCIO NA MONTAGEM DO TITULO)                  
193800*----------------------------------------------------------------*        
193900 5000-VALIDA-PRODUTO.                                                     
194000     IF WS-PRD-TITLE = SPACES                                             
194100         MOVE "N" TO WS-GRUPO-VALIDO                                      
194200         MOVE "TITULO EM BRANCO" TO WS-MENSAGEM-ERRO                      
194300         GO TO 5000-VALIDA-PRODUTO-EXIT                                   
194400     END-IF.                                                              
194500     IF WS-TIT-TAMANHO > 120                                              
194600         MOVE "N" TO WS-GRUPO-VALIDO                                      
194700         MOVE "TITULO EXCEDE O TAMANHO MAXIMO" TO WS-MENSAGEM-ERRO        
194800         GO TO 5000-VALIDA-PRODUTO-EXIT                                   
194900     END-IF.                                                              
195000     IF WS-VAR-QTDE = 0                                                   
195100         MOVE "N" TO WS-GRUPO-VALIDO                                      
195200         MOVE "NENHUMA VARIANTE MONTADA PARA O GRUPO"                     
195300             TO WS-MENSAGEM-ERRO                                          
195400         GO TO 5000-VALIDA-PRODUTO-EXIT                                   
195500     END-IF.                                                              
195600     PERFORM 5100-VALIDA-VARIANTES                                        
195700         THRU 5100-VALIDA-VARIANTES-EXIT.                                 
195800     IF GRUPO-E-INVALIDO                                                  
195900         GO TO 5000-VALIDA-PRODUTO-EXIT                                   
196000     END-IF.                                                              
196100     PERFORM 5200-VALIDA-METADADOS                                        
196200         THRU 5200-VALIDA-METADADOS-EXIT.                                 
196300 5000-VALIDA-PRODUTO-EXIT.                                                
196400     EXIT.                                                                
196500*----------------------------------------------------------------*        
196600*    5100-VALIDA-VARIANTES - SKU, OPCAO E PRECO DE CADA VARIANTE          
196700*    RETIDA NO GRUPO                                                      
196800*----------------------------------------------------------------*        
196900 5100-VALIDA-VARIANTES.                                                   
197000     MOVE 1 TO WS-VAR-IDX.                                                
197100     PERFORM 5110-VALIDA-1-VARIANTE                                       
197200         THRU 5110-VALIDA-1-VARIANTE-EXIT                                 
197300         UNTIL WS-VAR-IDX > WS-VAR-QTDE                                   
197400             OR GRUPO-E-INVALIDO.                                         
197500 5100-VALIDA-VARIANTES-EXIT.                                              
197600     EXIT.                                                                
197700*----------------------------------------------------------------*        
197800 5110-VALIDA-1-VARIANTE.                                                  
197900     IF WS-VAR-SKU (WS-VAR-IDX) = SPACES                                  
198000         MOVE "N" TO WS-GRUPO-VALIDO                                      
198100         MOVE "VARIANTE SEM SKU" TO WS-MENSAGEM-ERRO                      
198200     END-IF.                                                              
198300     IF GRUPO-E-VALIDO                                                    
198400             AND WS-VAR-OPT1-NAME (WS-VAR-IDX) = SPACES                   
198500         MOVE "N" TO WS-GRUPO-VALIDO                                      
198600         MOVE "VARIANTE SEM NENHUMA OPCAO - SKU "                         
198700                 TO WS-MENSAGEM-ERRO                                      
198800     END-IF.                                                              
198900     IF GRUPO-E-VALIDO AND WS-VAR-PRICE (WS-VAR-IDX) < 0                  
199000         MOVE "N" TO WS-GRUPO-VALIDO                                      
199100         MOVE "VARIANTE COM PRECO NEGATIVO - SKU "                        
199200                 TO WS-MENSAGEM-ERRO                                      
199300     END-IF.                                                              
199400     ADD 1 TO WS-VAR-IDX.                                                 
199500 5110-VALIDA-1-VARIANTE-EXIT.                                             
199600     EXIT.                                                                
199700*----------------------------------------------------------------*        
199800*    5200-VALIDA-METADADOS - NAMESPACE, CHAVE, TIPO E VALOR DE            
199900*    CADA METADADO MONTADO PARA O GRUPO                                   
200000*----------------------------------------------------------------*        
200100 5200-VALIDA-METADADOS.                                                   
200200     MOVE 1 TO WS-MTD-IDX.                                                
200300     PERFORM 5210-VALIDA-1-METADADO                                       
200400         THRU 5210-VALIDA-1-METADADO-EXIT                                 
200500         UNTIL WS-MTD-IDX > WS-MTD-QTDE                                   
200600             OR GRUPO-E-INVALIDO.                                         
200700 5200-VALIDA-METADADOS-EXIT.                                              
200800     EXIT.                                                                
200900*----------------------------------------------------------------*        
201000 5210-VALIDA-1-METADADO.                                                  
201100     IF WS-MTD-NAMESPACE (WS-MTD-IDX) = SPACES                            
201200             OR WS-MTD-KEY (WS-MTD-IDX) = SPACES                          
201300             OR WS-MTD-TYPE (WS-MTD-IDX) = SPACES                         
201400             OR WS-MTD-VALUE (WS-MTD-IDX) = SPACES                        
201500         MOVE "N" TO WS-GRUPO-VALIDO                                      
201600         MOVE "METADADO COM CAMPO EM BRANCO"                              
201700             TO WS-MENSAGEM-ERRO                                          
201800     END-IF.                                                              
201900     ADD 1 TO WS-MTD-IDX.                                                 
202000 5210-VALIDA-1-METADADO-EXIT.                                             
202100     EXIT.                                                                
202200*----------------------------------------------------------------*        
202300*    6000-GRAVA-GRUPO - GRAVA 1 PRODUTO + N VARIANTES +                   
202400*    M METADADOS DE UM GRUPO APROVADO NA VALIDACAO                        
202500*----------------------------------------------------------------*        
202600 6000-GRAVA-GRUPO.                                                        
202700     MOVE SPACES TO ARQ-PRODUTO-REGISTRO.                                 
202800     MOVE WS-PRD-GROUP-ID    TO PROD-GROUP-ID.                            
202900     MOVE WS-PRD-TITLE       TO PROD-TITLE.                               
203000     MOVE WS-PRD-HANDLE      TO PROD-HANDLE.                              
203100     MOVE WS-PRD-TYPE        TO PROD-TYPE.                                
203200     MOVE WS-PRD-VENDOR      TO PROD-VENDOR.                              
203300     MOVE WS-PRD-STATUS      TO PROD-STATUS.                              
203400     MOVE WS-PRD-DESCRIPTION TO PROD-DESCRIPTION.                         
203500     WRITE ARQ-PRODUTO-REGISTRO.                                          
203600     MOVE WS-VAR-QTDE TO WT-CT-VARIANTES-GRUPO.                           
203700     MOVE 1 TO WS-VAR-IDX.                                                
203800     PERFORM 6010-GRAVA-1-VARIANTE                                        
203900         THRU 6010-GRAVA-1-VARIANTE-EXIT                                  
204000         UNTIL WS-VAR-IDX > WS-VAR-QTDE.                                  
204100     MOVE WS-MTD-QTDE TO WT-CT-METADADOS-GRUPO.                           
204200     MOVE 1 TO WS-MTD-IDX.                                                
204300     PERFORM 6020-GRAVA-1-METADADO                                        
204400         THRU 6020-GRAVA-1-METADADO-EXIT                                  
204500         UNTIL WS-MTD-IDX > WS-MTD-QTDE.                                  
204600     PERFORM 8200-IMPRIME-LINHA-OK                                        
204700         THRU 8200-IMPRIME-LINHA-OK-EXIT.                                 
204800 6000-GRAVA-GRUPO-EXIT.                                                   
204900     EXIT.                                                                
205000*----------------------------------------------------------------*        
205100 6010-GRAVA-1-VARIANTE.                                                   
205200     MOVE SPACES TO ARQ-VARIANTE-REGISTRO.                                
205300     MOVE WS-PRD-GROUP-ID TO VAR-GROUP-ID.                                
205400     MOVE WS-VAR-SKU (WS-VAR-IDX)        TO VAR-SKU.                      
205500     MOVE WS-VAR-PRICE (WS-VAR-IDX)      TO VAR-PRICE.                    
205600     MOVE WS-VAR-INV-QTY (WS-VAR-IDX)    TO VAR-INV-QTY.                  
205700     MOVE WS-VAR-WEIGHT-KG (WS-VAR-IDX)  TO VAR-WEIGHT-KG.                
205800     MOVE WS-VAR-OPT1-NAME (WS-VAR-IDX)  TO VAR-OPT1-NAME.                
205900     MOVE WS-VAR-OPT1-VALUE (WS-VAR-IDX) TO VAR-OPT1-VALUE.               
206000     MOVE WS-VAR-OPT2-NAME (WS-VAR-IDX)  TO VAR-OPT2-NAME.                
206100     MOVE WS-VAR-OPT2-VALUE (WS-VAR-IDX) TO VAR-OPT2-VALUE.               
206200     MOVE WS-VAR-OPT3-NAME (WS-VAR-IDX)  TO VAR-OPT3-NAME.                
206300     MOVE WS-VAR-OPT3-VALUE (WS-VAR-IDX) TO VAR-OPT3-VALUE.               
206400     WRITE ARQ-VARIANTE-REGISTRO.                                         
206500     ADD 1 TO WS-VAR-IDX.                                                 
206600 6010-GRAVA-1-VARIANTE-EXIT.                                              
206700     EXIT.                                                                
206800*----------------------------------------------------------------*        
206900 6020-GRAVA-1-METADADO.                                                   
207000     MOVE SPACES TO ARQ-METADADO-REGISTRO.                                
207100     MOVE WS-PRD-GROUP-ID TO MF-GROUP-ID.                                 
207200     MOVE WS-MTD-NAMESPACE (WS-MTD-IDX) TO MF-NAMESPACE.                  
207300     MOVE WS-MTD-KEY (WS-MTD-IDX)       TO MF-KEY.                        
207400     MOVE WS-MTD-TYPE (WS-MTD-IDX)      TO MF-TYPE.                       
207500     MOVE WS-MTD-VALUE (WS-MTD-IDX)     TO MF-VALUE.                      
207600     WRITE ARQ-METADADO-REGISTRO.                                         
207700     ADD 1 TO WS-MTD-IDX.                                                 
207800 6020-GRAVA-1-METADADO-EXIT.                                              
207900     EXIT.                                                                
208000*----------------------------------------------------------------*        
208100*    8000-TERMINA - FECHA OS ARQUIVOS E EMITE O RESUMO FINAL              
208200*    DA RODADA (SUMMARY-REPORT)                                           
208300*----------------------------------------------------------------*        
208400 8000-TERMINA.                                                            
208500     PERFORM 8100-IMPRIME-RESUMO                                          
208600         THRU 8100-IMPRIME-RESUMO-EXIT.                                   
208700     CLOSE ARQ-ITEM ARQ-COMPONENTE ARQ-PRODUTO                            
208800           ARQ-VARIANTE ARQ-METADADO ARQ-RESUMO.                          
208900 8000-TERMINA-EXIT.                                                       
209000     EXIT.                                                                
209100*----------------------------------------------------------------*        
209200*    8100-IMPRIME-RESUMO - BANNER, TOTAIS E LINHAS DE DETALHE             
209300*    ACUMULADAS POR 8200/8300 DURANTE A RODADA                            
209400*----------------------------------------------------------------*        
209500 8100-IMPRIME-RESUMO.                                                     
209600     MOVE ALL "=" TO RESUMO-LINHA.                                        
209700     WRITE RESUMO-LINHA.                                                  
209800     MOVE SPACES TO RESUMO-LINHA.                                         
209900     STRING "PRODUCT EXPORT SUMMARY" DELIMITED BY SIZE                    
210000         INTO RESUMO-LINHA.                                               
210100     WRITE RESUMO-LINHA.                                                  
210200     MOVE ALL "=" TO RESUMO-LINHA.                                        
210300     WRITE RESUMO-LINHA.                                                  
210400     MOVE WT-CT-GRUPOS-PROC TO WS-ED-TOTAL.                               
210500     MOVE SPACES TO RESUMO-LINHA.                                         
210600     STRING "Total processed: " DELIMITED BY SIZE                         
210700            WS-ED-TOTAL          DELIMITED BY SIZE                        
210800         INTO RESUMO-LINHA.                                               
210900     WRITE RESUMO-LINHA.                                                  
211000     MOVE WT-CT-GRUPOS-OK TO WS-ED-TOTAL.                                 
211100     MOVE SPACES TO RESUMO-LINHA.                                         
211200     STRING "Successful: " DELIMITED BY SIZE                              
211300            WS-ED-TOTAL    DELIMITED BY SIZE                              
211400         INTO RESUMO-LINHA.                                               
211500     WRITE RESUMO-LINHA.                                                  
211600     MOVE WT-CT-GRUPOS-ERRO TO WS-ED-TOTAL.                               
211700     MOVE SPACES TO RESUMO-LINHA.                                         
211800     STRING "Failed: " DELIMITED BY SIZE                                  
211900            WS-ED-TOTAL DELIMITED BY SIZE                                 
212000         INTO RESUMO-LINHA.                                               
212100     WRITE RESUMO-LINHA.                                                  
212200     MOVE ALL "-" TO RESUMO-LINHA.                                        
212300     WRITE RESUMO-LINHA.                                                  
212400     MOVE 1 TO WS-RES-IDX.                                                
212500     PERFORM 8110-IMPRIME-1-LINHA                                         
212600         THRU 8110-IMPRIME-1-LINHA-EXIT                                   
212700         UNTIL WS-RES-IDX > WS-RES-QTDE.                                  
212800     MOVE ALL "=" TO RESUMO-LINHA.                                        
212900     WRITE RESUMO-LINHA.                                                  
213000 8100-IMPRIME-RESUMO-EXIT.                                                
213100     EXIT.                                                                
213200*----------------------------------------------------------------*        
213300 8110-IMPRIME-1-LINHA.                                                    
213400     MOVE SPACES TO RESUMO-LINHA.                                         
213500     MOVE WS-RES-LINHA (WS-RES-IDX) TO RESUMO-LINHA (1:104).              
213600     WRITE RESUMO-LINHA.                                                  
213700     ADD 1 TO WS-RES-IDX.                                                 
213800 8110-IMPRIME-1-LINHA-EXIT.                                               
213900     EXIT.                                                                
214000*----------------------------------------------------------------*        
214100*    8200-IMPRIME-LINHA-OK - GUARDA NA TABELA EM MEMORIA A                
214200*    LINHA DE SUCESSO DO GRUPO (GRAVADA SO NO FIM - 8100)                 
214300*----------------------------------------------------------------*        
214400 8200-IMPRIME-LINHA-OK.                                                   
214500     MOVE WS-PRD-GROUP-ID TO WS-LRS-GROUP-ID.                             
214600     MOVE SPACES TO WS-LRS-DETALHE.                                       
214700     MOVE WT-CT-VARIANTES-GRUPO TO WS-ED-TOTAL.                           
214800     MOVE WT-CT-METADADOS-GRUPO TO WS-ED-TOTAL2.                          
214900     STRING WS-ED-TOTAL      DELIMITED BY SIZE                            
215000            " variants, "    DELIMITED BY SIZE                            
215100            WS-ED-TOTAL2     DELIMITED BY SIZE                            
215200            " metafields"    DELIMITED BY SIZE                            
215300         INTO WS-LRS-DETALHE.                                             
215400     IF WS-RES-QTDE < 500                                                 
215500         ADD 1 TO WS-RES-QTDE                                             
215600         MOVE WS-LINHA-RESUMO TO WS-RES-LINHA (WS-RES-QTDE)               
215700     END-IF.                                                              
215800 8200-IMPRIME-LINHA-OK-EXIT.                                              
215900     EXIT.                                                                
216000*----------------------------------------------------------------*        
216100*    8300-IMPRIME-LINHA-ERRO - GUARDA NA TABELA EM MEMORIA A              
216200*    LINHA DE FALHA DO GRUPO (GRAVADA SO NO FIM - 8100)                   
216300*----------------------------------------------------------------*        
216400 8300-IMPRIME-LINHA-ERRO.                                                 
216500     MOVE WS-PRD-GROUP-ID TO WS-LRS-GROUP-ID.                             
216600     MOVE SPACES TO WS-LRS-DETALHE.                                       
216700     MOVE WS-MENSAGEM-ERRO TO WS-LRS-DETALHE.                             
216800     IF WS-RES-QTDE < 500                                                 
216900         ADD 1 TO WS-RES-QTDE                                             
217000         MOVE WS-LINHA-RESUMO TO WS-RES-LINHA (WS-RES-QTDE)               
217100     END-IF.                                                              
217200 8300-IMPRIME-LINHA-ERRO-EXIT.                                            
217300     EXIT.                                                                
217400*----------------------------------------------------------------*        
217500*    9900-MOSTRA-ERRO - REGISTRA NO RESUMO A FALHA DO GRUPO               
217600*----------------------------------------------------------------*        
217700 9900-MOSTRA-ERRO.                                                        
217800     PERFORM 8300-IMPRIME-LINHA-ERRO                                      
217900         THRU 8300-IMPRIME-LINHA-ERRO-EXIT.                               
218000 9900-MOSTRA-ERRO-EXIT.                                                   
218100     EXIT.                                                                
